000100****************************************************************          
000200* PROGRAM:  ADMLST                                                        
000300*                                                                         
000400*    PENDING ORDER WORKLIST FOR THE ADMIN MATCHING RUN.                   
000500*    LISTS EVERY ORDER CURRENTLY IN PENDING STATUS SO THE                 
000600*    MATCHING DESK CAN DECIDE WHAT TO SEND TO ORDADM AS A                 
000700*    MATCH OR CANCEL REQUEST.  READ-ONLY - THE ORDER MASTER               
000800*    IS NOT REWRITTEN BY THIS RUN.                                        
000900*                                                                         
001000*    REBUILT OFF THE SEQUENTIAL ORDER FILE UNDER REQ 97-206 AND           
001100*    LATER PATCHED FOR MVS COBOL II THE SAME YEAR - SEE THE               
001200*    CHANGE LOG BELOW FOR THE EXACT DATES AND WHO DID WHAT.               
001300****************************************************************          
001400*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM                          
001500*    M. WREN          25/9/97   ALPHA 0.4 - CONVERTED TO WORK             
001600*                                FROM THE SEQUENTIAL ORDER FILE           
001700*                                RATHER THAN THE OLD VSAM WORK            
001800*                                FILE (REQ 97-206)                        
001900*    W. TATE           5/12/97  BETA 0.5 - FIXED FOR MVS COBOL II,        
002000*                                REPORT-FILE LRECL CORRECTED              
002100*    D. OKONKWO      02/18/99   Y2K REVIEW - ORD-CREATE-DATE-TIME         
002200*                                ALREADY CCYY, NO CHANGE REQUIRED         
002300*    T. ARCE         09/02/05   ADDED THE OLDEST-PENDING-FIRST            
002400*                                SORT STEP (REQ 05-330)                   
002500****************************************************************          
002600 IDENTIFICATION DIVISION.                                                 
002700 PROGRAM-ID. ADMLST.                                                      
002800 AUTHOR. W. HALVERSEN.                                                    
002900 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
003000 DATE-WRITTEN. 01/28/91.                                                  
003100 DATE-COMPILED. 01/28/91.                                                 
003200 SECURITY. INTERNAL USE ONLY.                                             
003300 ENVIRONMENT DIVISION.                                                    
003400 CONFIGURATION SECTION.                                                   
003500 SOURCE-COMPUTER. IBM-390.                                                
003600 OBJECT-COMPUTER. IBM-390.                                                
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM.                                                  
003900 INPUT-OUTPUT SECTION.                                                    
004000 FILE-CONTROL.                                                            
004100     SELECT ORDER-FILE ASSIGN TO ORDFILE                                  
004200         ACCESS IS SEQUENTIAL                                             
004300         FILE STATUS  IS  WS-ORDFILE-STATUS.                              
004400     SELECT SORT-WORK-FILE ASSIGN TO SORTWK1.                             
004500     SELECT REPORT-FILE ASSIGN TO ADMLRPT                                 
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS  IS  WS-REPORT-STATUS.                               
004800*                                                                         
004900****************************************************************          
005000 DATA DIVISION.                                                           
005100 FILE SECTION.                                                            
005200*                                                                         
005300 FD  ORDER-FILE                                                           
005400     RECORDING MODE IS F.                                                 
005500 COPY ORDERREC REPLACING ==:TAG:== BY ==ORD==.                            
005600*                                                                         
005700 SD  SORT-WORK-FILE.                                                      
005800 01  SW-SORT-REC.                                                         
005900     05  SW-CREATE-DATE-TIME        PIC X(14).                            
006000     05  SW-ORDER-ID                PIC 9(09).                            
006100     05  SW-CUSTOMER-ID             PIC 9(09).                            
006200     05  SW-ASSET-NAME              PIC X(10).                            
006300     05  SW-ORDER-SIDE              PIC X(04).                            
006400     05  SW-SIZE                    PIC S9(17)V99 COMP-3.                 
006500     05  SW-PRICE                   PIC S9(17)V99 COMP-3.                 
006600 01  SW-SORT-REC-ALT REDEFINES SW-SORT-REC.                               
006700     05  SW-SORT-KEY-PART           PIC X(14).                            
006800     05  SW-SORT-DATA-PART          PIC X(46).                            
006900*                                                                         
007000 FD  REPORT-FILE                                                          
007100     RECORDING MODE IS V.                                                 
007200 01  REPORT-RECORD                  PIC X(132).                           
007300*                                                                         
007400****************************************************************          
007500 WORKING-STORAGE SECTION.                                                 
007600****************************************************************          
007700*                                                                         
007800*    FILE STATUS BYTES, THE SORT END-OF-FILE SWITCH, AND THE              
007900*    SCAN COUNTER - KEPT AS 77-LEVEL SCRATCH ITEMS, NOT                   
008000*    BURIED IN A GROUP.                                                   
008100 77  WS-ORDFILE-STATUS          PIC X(02) VALUE SPACES.                   
008200 77  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.                   
008300 77  WS-SORT-EOF                PIC X(01) VALUE 'N'.                      
008400 77  WS-SCAN-COUNT              PIC S9(09) COMP-3 VALUE +0.               
008500*                                                                         
008600 01  SYSTEM-DATE-AND-TIME.                                                
008700     05  CURRENT-DATE.                                                    
008800         10  CURRENT-YEAR            PIC 9(2).                            
008900         10  CURRENT-MONTH           PIC 9(2).                            
009000         10  CURRENT-DAY             PIC 9(2).                            
009100     05  CURRENT-TIME.                                                    
009200         10  CURRENT-HOUR            PIC 9(2).                            
009300         10  CURRENT-MINUTE          PIC 9(2).                            
009400         10  CURRENT-SECOND          PIC 9(2).                            
009500         10  CURRENT-HNDSEC          PIC 9(2).                            
009600*                                                                         
009700 01  WORK-VARIABLES.                                                      
009800     05  WS-PENDING-COUNT       PIC S9(09) COMP-3 VALUE +0.               
009900     05  FILLER                 PIC X(10) VALUE SPACES.                   
010000 01  WS-WORK-COUNTERS REDEFINES WORK-VARIABLES.                           
010100     05  WS-WORK-COUNTERS-X     PIC X(14).                                
010200 01  WS-DIAG-AREA.                                                        
010300     05  WS-DIAG-ORDER-ID       PIC 9(09).                                
010400     05  WS-DIAG-STATUS         PIC X(08).                                
010500     05  FILLER                 PIC X(20) VALUE SPACES.                   
010600 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA.                               
010700     05  WS-DIAG-RAW            PIC X(37).                                
010800*                                                                         
010900****************************************************************          
011000*        report lines                                                     
011100****************************************************************          
011200 01  RPT-HEADER1.                                                         
011300     05  FILLER                     PIC X(40)                             
011400             VALUE 'PENDING ORDER WORKLIST              DATE:'.           
011500     05  RPT-MM                     PIC 99.                               
011600     05  FILLER                     PIC X     VALUE '/'.                  
011700     05  RPT-DD                     PIC 99.                               
011800     05  FILLER                     PIC X     VALUE '/'.                  
011900     05  RPT-YY                     PIC 99.                               
012000     05  FILLER                     PIC X(69) VALUE SPACES.               
012100 01  RPT-HEADER2.                                                         
012200     05  FILLER PIC X(15)  VALUE 'CREATE-DATE    '.                       
012300     05  FILLER PIC X(10)  VALUE 'ORDER-ID  '.                            
012400     05  FILLER PIC X(10)  VALUE 'CUST-ID   '.                            
012500     05  FILLER PIC X(11)  VALUE 'ASSET-NAME '.                           
012600     05  FILLER PIC X(5)   VALUE 'SIDE '.                                 
012700     05  FILLER PIC X(18)  VALUE 'SIZE              '.                    
012800     05  FILLER PIC X(18)  VALUE 'PRICE             '.                    
012900     05  FILLER PIC X(45)  VALUE SPACES.                                  
013000 01  RPT-DETAIL-LINE.                                                     
013100     05  RPT-CREATE-DATE-TIME   PIC X(14).                                
013200     05  FILLER                 PIC X(01) VALUE SPACES.                   
013300     05  RPT-ORDER-ID           PIC 9(09).                                
013400     05  FILLER                 PIC X(01) VALUE SPACES.                   
013500     05  RPT-CUST-ID            PIC 9(09).                                
013600     05  FILLER                 PIC X(01) VALUE SPACES.                   
013700     05  RPT-ASSET-NAME         PIC X(10).                                
013800     05  FILLER                 PIC X(01) VALUE SPACES.                   
013900     05  RPT-ORDER-SIDE         PIC X(04).                                
014000     05  FILLER                 PIC X(01) VALUE SPACES.                   
014100     05  RPT-SIZE               PIC ZZZZZZZZZZZZZZZ9.99-.                 
014200     05  FILLER                 PIC X(01) VALUE SPACES.                   
014300     05  RPT-PRICE              PIC ZZZZZZZZZZZZZZZ9.99-.                 
014400     05  FILLER                 PIC X(35) VALUE SPACES.                   
014500 01  RPT-TRAILER.                                                         
014600     05  FILLER               PIC X(20)                                   
014700                    VALUE 'PENDING ORDERS:     '.                         
014800     05  RPT-TOTAL-COUNT        PIC ZZZ,ZZZ,ZZ9.                          
014900     05  FILLER                 PIC X(97) VALUE SPACES.                   
015000*                                                                         
015100****************************************************************          
015200 PROCEDURE DIVISION.                                                      
015300****************************************************************          
015400*                                                                         
015500 TOP-LEVEL.                                                               
015600     PERFORM INITIALIZE-AND-GET-PARAMETERS.                               
015700     PERFORM BUILD-SORTED-WORKLIST.                                       
015800     PERFORM PRINT-REPORT.                                                
015900     PERFORM OPEN-CHECK.                                                  
016000     STOP RUN.                                                            
016100*                                                                         
016200 INITIALIZE-AND-GET-PARAMETERS.                                           
016300     ACCEPT CURRENT-DATE FROM DATE.                                       
016400     ACCEPT CURRENT-TIME FROM TIME.                                       
016500     DISPLAY 'ADMLST STARTED DATE = ' CURRENT-MONTH '/'                   
016600            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
016700     OPEN OUTPUT REPORT-FILE.                                             
016800     MOVE CURRENT-YEAR   TO RPT-YY.                                       
016900     MOVE CURRENT-MONTH  TO RPT-MM.                                       
017000     MOVE CURRENT-DAY    TO RPT-DD.                                       
017100     WRITE REPORT-RECORD FROM RPT-HEADER1.                                
017200     WRITE REPORT-RECORD FROM RPT-HEADER2.                                
017300*                                                                         
017400 BUILD-SORTED-WORKLIST.                                                   
017500*        THE PENDING ORDERS ARE SORTED OLDEST-FIRST ON THE                
017600*        CREATE-DATE-TIME STAMP SO THE MATCHING DESK WORKS THE            
017700*        BOOK IN THE ORDER THE ORDERS WERE RECEIVED.                      
017800     SORT SORT-WORK-FILE                                                  
017900         ON ASCENDING KEY SW-CREATE-DATE-TIME                             
018000         INPUT PROCEDURE SELECT-PENDING-ORDERS                            
018100         OUTPUT PROCEDURE PRINT-SORTED-ORDERS.                            
018200*                                                                         
018300 SELECT-PENDING-ORDERS.                                                   
018400     OPEN INPUT ORDER-FILE.                                               
018500     IF WS-ORDFILE-STATUS NOT = '00'                                      
018600       DISPLAY 'ERROR OPENING ORDER FILE. RC:' WS-ORDFILE-STATUS          
018700       MOVE 16 TO RETURN-CODE                                             
018800     END-IF.                                                              
018900     PERFORM PROCESS-ORDER-RECORD                                         
019000             UNTIL WS-SORT-EOF = 'Y'.                                     
019100     CLOSE ORDER-FILE.                                                    
019200*                                                                         
019300 PROCESS-ORDER-RECORD.                                                    
019400     READ ORDER-FILE                                                      
019500       AT END MOVE 'Y' TO WS-SORT-EOF                                     
019600     END-READ.                                                            
019700     IF WS-SORT-EOF NOT = 'Y'                                             
019800         ADD +1  TO WS-SCAN-COUNT                                         
019900         MOVE ORD-ORDER-ID   TO WS-DIAG-ORDER-ID                          
020000         MOVE ORD-STATUS-CD  TO WS-DIAG-STATUS                            
020100         IF ORD-STATUS-PENDING                                            
020200             MOVE ORD-CREATE-DATE-TIME TO SW-CREATE-DATE-TIME             
020300             MOVE ORD-ORDER-ID         TO SW-ORDER-ID                     
020400             MOVE ORD-CUSTOMER-ID      TO SW-CUSTOMER-ID                  
020500             MOVE ORD-ASSET-NAME       TO SW-ASSET-NAME                   
020600             MOVE ORD-ORDER-SIDE       TO SW-ORDER-SIDE                   
020700             MOVE ORD-SIZE             TO SW-SIZE                         
020800             MOVE ORD-PRICE            TO SW-PRICE                        
020900             ADD +1  TO WS-PENDING-COUNT                                  
021000             RELEASE SW-SORT-REC                                          
021100         END-IF                                                           
021200     END-IF.                                                              
021300*                                                                         
021400 PRINT-SORTED-ORDERS.                                                     
021500     PERFORM PRINT-ONE-SORTED-ORDER                                       
021600             UNTIL SORT-RETURN NOT = 0.                                   
021700*                                                                         
021800 PRINT-ONE-SORTED-ORDER.                                                  
021900     RETURN SORT-WORK-FILE                                                
022000       AT END MOVE 1 TO SORT-RETURN.                                      
022100     IF SORT-RETURN = 0                                                   
022200         MOVE SW-CREATE-DATE-TIME  TO RPT-CREATE-DATE-TIME                
022300         MOVE SW-ORDER-ID          TO RPT-ORDER-ID                        
022400         MOVE SW-CUSTOMER-ID       TO RPT-CUST-ID                         
022500         MOVE SW-ASSET-NAME        TO RPT-ASSET-NAME                      
022600         MOVE SW-ORDER-SIDE        TO RPT-ORDER-SIDE                      
022700         MOVE SW-SIZE              TO RPT-SIZE                            
022800         MOVE SW-PRICE             TO RPT-PRICE                           
022900         WRITE REPORT-RECORD FROM RPT-DETAIL-LINE                         
023000     END-IF.                                                              
023100*                                                                         
023200 PRINT-REPORT.                                                            
023300     MOVE WS-PENDING-COUNT  TO RPT-TOTAL-COUNT.                           
023400     WRITE REPORT-RECORD FROM RPT-TRAILER.                                
023500*                                                                         
023600 OPEN-CHECK.                                                              
023700     CLOSE REPORT-FILE.                                                   
023800     IF WS-REPORT-STATUS NOT = '00'                                       
023900       DISPLAY 'ERROR CLOSING REPORT FILE. RC:' WS-REPORT-STATUS          
024000       MOVE 16 TO RETURN-CODE                                             
024100     END-IF.                                                              
