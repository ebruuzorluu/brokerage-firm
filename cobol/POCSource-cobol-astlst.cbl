000100****************************************************************          
000200*   MODULE NAME = ASTLST                                                  
000300*                                                                         
000400*   DESCRIPTIVE NAME = ASSET BALANCE LISTING                              
000500*                       BROKERAGE OPERATIONS BATCH SYSTEM                 
000600*                       COBOL                                             
000700*                                                                         
000800*   FUNCTION =  LISTS EVERY ASSET ROW HELD BY ONE CUSTOMER -              
000900*               CASH (TRY) AND EACH TRADED ASSET - SHOWING THE            
001000*               TOTAL SIZE AND THE USABLE (UNRESERVED) SIZE.              
001100*               READ-ONLY, NO MASTER UPDATE.                              
001200*                                                                         
001300*      DEPENDENCIES = NONE                                                
001400*                                                                         
001500*      INPUT = PARAMETERS EXPLICITLY PASSED TO THIS FUNCTION:             
001600*                                                                         
001700*              PARM-CUSTOMER-ID   CUSTOMER TO LIST                        
001800*                                                                         
001900*   TABLES =  ASSET-FILE       - LOCAL SEQUENTIAL MASTER                  
002000*                                                                         
002100*   INVOKE BY : CALL ASTLST WITH THE PARM FILE PREPARED BY JCL            
002200*                                                                         
002300****************************************************************          
002400*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM (D-DB SAMPLE             
002500*                                REORDER-POINT MODULE, REWORKED           
002600*                                FOR ASSET BALANCE REPORTING)             
002700*    D. OKONKWO      11/09/94   WIDENED THE WORK TABLE TO 5000            
002800*                                ENTRIES (REQ 94-871)                     
002900*    D. OKONKWO      02/18/99   Y2K REVIEW - NO DATE FIELDS ON            
003000*                                THIS REPORT, NO CHANGE REQUIRED          
003100*    T. ARCE         07/11/03   ADDED THE 88-LEVEL CASH/SECURITY          
003200*                                INDICATOR TO THE DETAIL LINE             
003300*                                (AUDIT FINDING 03-2201)                  
003400****************************************************************          
003500 IDENTIFICATION DIVISION.                                                 
003600 PROGRAM-ID. ASTLST.                                                      
003700 AUTHOR. W. HALVERSEN.                                                    
003800 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
003900 DATE-WRITTEN. 01/28/91.                                                  
004000 DATE-COMPILED. 01/28/91.                                                 
004100 SECURITY. INTERNAL USE ONLY.                                             
004200 ENVIRONMENT DIVISION.                                                    
004300 CONFIGURATION SECTION.                                                   
004400 SOURCE-COMPUTER. IBM-390.                                                
004500 OBJECT-COMPUTER. IBM-390.                                                
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM.                                                  
004800 INPUT-OUTPUT SECTION.                                                    
004900 FILE-CONTROL.                                                            
005000     SELECT ASSET-FILE ASSIGN TO ASTFILE                                  
005100         ACCESS IS SEQUENTIAL                                             
005200         FILE STATUS  IS  WS-ASTFILE-STATUS.                              
005300     SELECT PARM-FILE ASSIGN TO ASTLPARM                                  
005400         ORGANIZATION IS LINE SEQUENTIAL                                  
005500         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
005600     SELECT REPORT-FILE ASSIGN TO ASTLRPT                                 
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS  WS-REPORT-STATUS.                               
005900*                                                                         
006000****************************************************************          
006100 DATA DIVISION.                                                           
006200 FILE SECTION.                                                            
006300*                                                                         
006400 FD  ASSET-FILE                                                           
006500     RECORDING MODE IS F.                                                 
006600 COPY ASSETREC REPLACING ==:TAG:== BY ==AST==.                            
006700*                                                                         
006800 FD  PARM-FILE                                                            
006900     RECORDING MODE IS V.                                                 
007000 01  PARM-RECORD.                                                         
007100     05  PARM-CUSTOMER-ID           PIC 9(09).                            
007200     05  FILLER                     PIC X(20).                            
007300*                                                                         
007400 FD  REPORT-FILE                                                          
007500     RECORDING MODE IS V.                                                 
007600 01  REPORT-RECORD                  PIC X(33).                            
007700*                                                                         
007800****************************************************************          
007900 WORKING-STORAGE SECTION.                                                 
008000****************************************************************          
008100*    PRINT LINE  DEFINITIONS                                              
008200 01  RPT-HEADER1               PIC X(33) VALUE SPACES.                    
008300 01  RPT-HEADER2.                                                         
008400     05  FILLER            PIC X(18)  VALUE 'CUSTOMER NUMBER = '.         
008500     05  MASK-CUST-ID       PIC Z(8)9.                                    
008600     05  FILLER             PIC X(6) VALUE SPACES.                        
008700 01  RPT-HEADER3               PIC X(33) VALUE                            
008800         '---------------------------------'.                             
008900 01  RPT-HEADER4               PIC X(33) VALUE                            
009000         '  ASSET      SIZE      USABLE    '.                             
009100 01  RPT-HEADER5               PIC X(33) VALUE                            
009200         '  NAME       (TOTAL)   SIZE      '.                             
009300 01  RPT-DETAIL.                                                          
009400     05  FILLER            PIC X(2)  VALUE SPACES.                        
009500     05  MASK-ASSET-NAME    PIC X(10).                                    
009600     05  MASK-CASH-IND      PIC X(1).                                     
009700     05  MASK-SIZE          PIC Z,ZZZ,ZZZ.ZZ-.                            
009800     05  MASK-USABLE        PIC Z,ZZZ,ZZZ.ZZ-.                            
009900 01  RPT-TRAILER.                                                         
010000     05  FILLER             PIC X(26) VALUE                               
010100             'NUMBER OF ASSETS LISTED = '.                                
010200     05  MASK-LINE-COUNT     PIC ZZZ9.                                    
010300     05  FILLER              PIC X(3)  VALUE SPACES.                      
010400 01  RPT-NOTFOUND              PIC X(33) VALUE                            
010500         '   ** NO ASSETS ON FILE **       '.                             
010600*                                                                         
010700*    MISCELLANEOUS DEFINITIONS                                            
010800*    FILE STATUS BYTES, THE END-OF-FILE SWITCH, AND THE SCAN              
010900*    COUNTER - KEPT AS 77-LEVEL SCRATCH ITEMS, NOT BURIED IN              
011000*    A GROUP.                                                             
011100 77  WS-ASTFILE-STATUS          PIC X(02) VALUE SPACES.                   
011200 77  WS-PARMFILE-STATUS         PIC X(02) VALUE SPACES.                   
011300 77  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.                   
011400 77  WS-ASSET-EOF               PIC X(01) VALUE 'N'.                      
011500 77  WS-SCAN-COUNT              PIC S9(09) COMP-3 VALUE +0.               
011600*                                                                         
011700 01  SYSTEM-DATE-AND-TIME.                                                
011800     05  CURRENT-DATE.                                                    
011900         10  CURRENT-YEAR            PIC 9(2).                            
012000         10  CURRENT-MONTH           PIC 9(2).                            
012100         10  CURRENT-DAY             PIC 9(2).                            
012200*                                                                         
012300 01  WORK-VARIABLES.                                                      
012400     05  WS-LINE-COUNT          PIC S9(05) COMP  VALUE 0.                 
012500     05  FILLER                 PIC X(03) VALUE SPACES.                   
012600 01  WS-WORK-VARIABLES-X REDEFINES WORK-VARIABLES.                        
012700     05  WS-WORK-VARIABLES-RAW  PIC X(7).                                 
012800 01  WS-DIAG-AREA.                                                        
012900     05  WS-DIAG-CUST-ID        PIC 9(09).                                
013000     05  WS-DIAG-ASSET-NAME     PIC X(10).                                
013100     05  FILLER                 PIC X(20) VALUE SPACES.                   
013200 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA.                               
013300     05  WS-DIAG-RAW            PIC X(39).                                
013400*                                                                         
013500****************************************************************          
013600*    IN-MEMORY ASSET MASTER TABLE                                         
013700****************************************************************          
013800 01  WS-ASSET-TABLE.                                                      
013900     05  WS-AST-COUNT           PIC S9(05) COMP VALUE 0.                  
014000     05  WS-AST-ENTRY OCCURS 5000 TIMES                                   
014100                      INDEXED BY WS-AST-IDX.                              
014200         10  WS-AST-CUSTOMER-ID     PIC 9(09).                            
014300         10  WS-AST-ASSET-NAME      PIC X(10).                            
014400         10  WS-AST-CASH-SW         PIC X(01).                            
014500             88  WS-AST-IS-CASH         VALUE 'C'.                        
014600         10  WS-AST-SIZE            PIC S9(17)V99 COMP-3.                 
014700         10  WS-AST-USABLE-SIZE     PIC S9(17)V99 COMP-3.                 
014800 01  WS-AST-FIRST-ENTRY REDEFINES WS-ASSET-TABLE.                         
014900*        RAW BYTE VIEW OF THE TABLE HEADER AND FIRST ENTRY ONLY           
015000*        - USED BY THE OPERATOR CONSOLE DUMP ON AN ABEND.                 
015100     05  WS-AST-FIRST-RAW       PIC X(41).                                
015200*                                                                         
015300****************************************************************          
015400 PROCEDURE DIVISION.                                                      
015500****************************************************************          
015600 MAIN-PROGRAM-PROC.                                                       
015700     PERFORM START-UP THRU START-UP-EXIT.                                 
015800     PERFORM HEADER-PROC THRU HEADER-EXIT.                                
015900     IF WS-AST-COUNT = 0                                                  
016000         PERFORM NOTFOUND-PROC THRU NOTFOUND-EXIT                         
016100     ELSE                                                                 
016200         PERFORM DETAIL-PROC THRU DETAIL-EXIT                             
016300                 VARYING WS-AST-IDX FROM 1 BY 1                           
016400                 UNTIL WS-AST-IDX > WS-AST-COUNT                          
016500     END-IF.                                                              
016600     PERFORM TRAILER-PROC THRU TRAILER-EXIT.                              
016700     PERFORM CLOSE-DOWN THRU CLOSE-DOWN-EXIT.                             
016800     GOBACK.                                                              
016900*                                                                         
017000 START-UP.                                                                
017100     ACCEPT CURRENT-DATE FROM DATE.                                       
017200     OPEN INPUT   ASSET-FILE                                              
017300                  PARM-FILE                                               
017400          OUTPUT  REPORT-FILE.                                            
017500     IF WS-ASTFILE-STATUS NOT = '00'                                      
017600       DISPLAY 'ERROR OPENING ASSET FILE. RC:' WS-ASTFILE-STATUS          
017700       MOVE 16 TO RETURN-CODE                                             
017800     END-IF.                                                              
017900     READ PARM-FILE                                                       
018000       AT END                                                             
018100         DISPLAY 'ASTLST - NO PARAMETER CARD SUPPLIED'                    
018200         MOVE 16  TO RETURN-CODE                                          
018300     END-READ.                                                            
018400     MOVE PARM-CUSTOMER-ID  TO WS-DIAG-CUST-ID.                           
018500     PERFORM READ-ASSET-REC THRU READ-ASSET-REC-EXIT                      
018600             UNTIL WS-ASSET-EOF = 'Y'.                                    
018700 START-UP-EXIT.                                                           
018800     EXIT.                                                                
018900*                                                                         
019000 READ-ASSET-REC.                                                          
019100     READ ASSET-FILE                                                      
019200       AT END MOVE 'Y' TO WS-ASSET-EOF.                                   
019300     IF WS-ASSET-EOF NOT = 'Y'                                            
019400         ADD +1  TO WS-SCAN-COUNT                                         
019500         IF AST-CUSTOMER-ID = PARM-CUSTOMER-ID                            
019600             ADD +1  TO WS-AST-COUNT                                      
019700             SET WS-AST-IDX  TO WS-AST-COUNT                              
019800             MOVE AST-CUSTOMER-ID  TO                                     
019900                     WS-AST-CUSTOMER-ID(WS-AST-IDX)                       
020000             MOVE AST-ASSET-NAME   TO                                     
020100                     WS-AST-ASSET-NAME(WS-AST-IDX)                        
020200             MOVE AST-SIZE         TO WS-AST-SIZE(WS-AST-IDX)             
020300             MOVE AST-USABLE-SIZE  TO                                     
020400                     WS-AST-USABLE-SIZE(WS-AST-IDX)                       
020500             IF AST-CASH-HOLDING                                          
020600                 SET WS-AST-IS-CASH(WS-AST-IDX)  TO TRUE                  
020700             ELSE                                                         
020800                 MOVE SPACE TO WS-AST-CASH-SW(WS-AST-IDX)                 
020900             END-IF                                                       
021000         END-IF                                                           
021100     END-IF.                                                              
021200 READ-ASSET-REC-EXIT.                                                     
021300     EXIT.                                                                
021400*                                                                         
021500 HEADER-PROC.                                                             
021600     MOVE PARM-CUSTOMER-ID  TO MASK-CUST-ID.                              
021700     WRITE REPORT-RECORD FROM RPT-HEADER2.                                
021800     WRITE REPORT-RECORD FROM RPT-HEADER3.                                
021900     WRITE REPORT-RECORD FROM RPT-HEADER4.                                
022000     WRITE REPORT-RECORD FROM RPT-HEADER5.                                
022100 HEADER-EXIT.                                                             
022200     EXIT.                                                                
022300*                                                                         
022400 DETAIL-PROC.                                                             
022500     MOVE WS-AST-ASSET-NAME(WS-AST-IDX)  TO MASK-ASSET-NAME.              
022600     IF WS-AST-IS-CASH(WS-AST-IDX)                                        
022700         MOVE '*'  TO MASK-CASH-IND                                       
022800     ELSE                                                                 
022900         MOVE SPACE  TO MASK-CASH-IND                                     
023000     END-IF.                                                              
023100     MOVE WS-AST-SIZE(WS-AST-IDX)        TO MASK-SIZE.                    
023200     MOVE WS-AST-USABLE-SIZE(WS-AST-IDX) TO MASK-USABLE.                  
023300     WRITE REPORT-RECORD FROM RPT-DETAIL.                                 
023400     ADD +1  TO WS-LINE-COUNT.                                            
023500 DETAIL-EXIT.                                                             
023600     EXIT.                                                                
023700*                                                                         
023800 NOTFOUND-PROC.                                                           
023900     WRITE REPORT-RECORD FROM RPT-NOTFOUND.                               
024000 NOTFOUND-EXIT.                                                           
024100     EXIT.                                                                
024200*                                                                         
024300 TRAILER-PROC.                                                            
024400     MOVE WS-LINE-COUNT  TO MASK-LINE-COUNT.                              
024500     WRITE REPORT-RECORD FROM RPT-TRAILER.                                
024600 TRAILER-EXIT.                                                            
024700     EXIT.                                                                
024800*                                                                         
024900 CLOSE-DOWN.                                                              
025000     CLOSE ASSET-FILE  PARM-FILE  REPORT-FILE.                            
025100 CLOSE-DOWN-EXIT.                                                         
025200     EXIT.                                                                
