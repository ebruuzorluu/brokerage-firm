000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF BROKERAGE SYSTEMS INC                  
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  ORDADM                                                        
000600*                                                                         
000700* AUTHOR :  W. HALVERSEN                                                  
000800*                                                                         
000900* READS THE MATCH/CANCEL REQUEST FILE AND, FOR EACH REQUEST,              
001000* EITHER CANCELS A PENDING ORDER (RELEASING ITS RESERVATION               
001100* BACK TO THE CUSTOMER'S ASSET TABLE) OR MATCHES A PENDING                
001200* ORDER (POSTING THE FINAL SETTLEMENT TO BOTH SIDES OF THE                
001300* TRADE).  BOTH ACTIONS ARE DRIVEN OFF THE SAME REQUEST FILE              
001400* AND POST THROUGH ASSETUPD, THE SAME AS ORDNEW DOES ON INTAKE.           
001500****************************************************************          
001600*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM (CANCEL ONLY)            
001700*    W. HALVERSEN    03/14/91   ADDED THE ACCEPTED/REJECTED               
001800*                                AUDIT LINE PER REQ 91-114                
001900*    D. OKONKWO      11/09/94   ADDED MATCH PROCESSING - REQUEST          
002000*                                FILE NOW CARRIES AN ACTION CODE          
002100*                                (REQ 94-871)                             
002200*    D. OKONKWO      02/18/99   Y2K REVIEW - ORD-CREATE-DATE-TIME         
002300*                                NOT MODIFIED BY THIS PROGRAM, NO         
002400*                                CHANGE REQUIRED                          
002500*    T. ARCE         07/11/03   ADDED THE CANCEL OWNERSHIP CHECK          
002600*                                (AUDIT FINDING 03-2201) AND THE          
002700*                                NOT-PENDING REJECT ON BOTH PATHS         
002800****************************************************************          
002900 IDENTIFICATION DIVISION.                                                 
003000 PROGRAM-ID. ORDADM.                                                      
003100 AUTHOR. W. HALVERSEN.                                                    
003200 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
003300 DATE-WRITTEN. 01/28/91.                                                  
003400 DATE-COMPILED. 01/28/91.                                                 
003500 SECURITY. INTERNAL USE ONLY.                                             
003600 ENVIRONMENT DIVISION.                                                    
003700 CONFIGURATION SECTION.                                                   
003800 SOURCE-COMPUTER. IBM-390.                                                
003900 OBJECT-COMPUTER. IBM-390.                                                
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400*                                                                         
004500     SELECT ASSET-FILE ASSIGN TO ASTFILE                                  
004600         ACCESS IS SEQUENTIAL                                             
004700         FILE STATUS  IS  WS-ASTFILE-STATUS.                              
004800*                                                                         
004900     SELECT ASSET-FILE-OUT ASSIGN TO ASTOUT                               
005000         ACCESS IS SEQUENTIAL                                             
005100         FILE STATUS  IS  WS-ASTOUT-STATUS.                               
005200*                                                                         
005300     SELECT ORDER-FILE ASSIGN TO ORDFILE                                  
005400         ACCESS IS SEQUENTIAL                                             
005500         FILE STATUS  IS  WS-ORDFILE-STATUS.                              
005600*                                                                         
005700     SELECT ORDER-FILE-OUT ASSIGN TO ORDOUT                               
005800         ACCESS IS SEQUENTIAL                                             
005900         FILE STATUS  IS  WS-ORDOUT-STATUS.                               
006000*                                                                         
006100     SELECT REQUEST-FILE ASSIGN TO ARQFILE                                
006200         ORGANIZATION IS LINE SEQUENTIAL                                  
006300         FILE STATUS  IS  WS-ARQFILE-STATUS.                              
006400*                                                                         
006500     SELECT REPORT-FILE ASSIGN TO ORDRPT                                  
006600         ORGANIZATION IS LINE SEQUENTIAL                                  
006700         FILE STATUS  IS  WS-REPORT-STATUS.                               
006800*                                                                         
006900****************************************************************          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200*                                                                         
007300 FD  ASSET-FILE                                                           
007400     RECORDING MODE IS F.                                                 
007500 COPY ASSETREC REPLACING ==:TAG:== BY ==AST==.                            
007600*                                                                         
007700 FD  ASSET-FILE-OUT                                                       
007800     RECORDING MODE IS F.                                                 
007900 COPY ASSETREC REPLACING ==:TAG:== BY ==ASTOUT==.                         
008000*                                                                         
008100 FD  ORDER-FILE                                                           
008200     RECORDING MODE IS F.                                                 
008300 COPY ORDERREC REPLACING ==:TAG:== BY ==ORD==.                            
008400*                                                                         
008500 FD  ORDER-FILE-OUT                                                       
008600     RECORDING MODE IS F.                                                 
008700 COPY ORDERREC REPLACING ==:TAG:== BY ==ORDOUT==.                         
008800*                                                                         
008900 FD  REQUEST-FILE                                                         
009000     RECORDING MODE IS V.                                                 
009100 COPY ADMREQ.                                                             
009200*                                                                         
009300 FD  REPORT-FILE                                                          
009400     RECORDING MODE IS V.                                                 
009500 01  REPORT-RECORD              PIC X(132).                               
009600*                                                                         
009700****************************************************************          
009800 WORKING-STORAGE SECTION.                                                 
009900****************************************************************          
010000*                                                                         
010100*    FILE STATUS BYTES, END-OF-FILE AND FOUND SWITCHES, AND               
010200*    THE SAVED ORDER-TABLE POSITION - KEPT AS 77-LEVEL SCRATCH            
010300*    ITEMS, NOT BURIED IN A GROUP.                                        
010400 77  WS-ASTFILE-STATUS          PIC X(02) VALUE SPACES.                   
010500 77  WS-ASTOUT-STATUS           PIC X(02) VALUE SPACES.                   
010600 77  WS-ORDFILE-STATUS          PIC X(02) VALUE SPACES.                   
010700 77  WS-ORDOUT-STATUS           PIC X(02) VALUE SPACES.                   
010800 77  WS-ARQFILE-STATUS          PIC X(02) VALUE SPACES.                   
010900 77  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.                   
011000 77  WS-ASSET-EOF               PIC X(01) VALUE 'N'.                      
011100 77  WS-ORDER-EOF               PIC X(01) VALUE 'N'.                      
011200 77  WS-ARQ-EOF                 PIC X(01) VALUE 'N'.                      
011300 77  WS-ORDER-FOUND-SW          PIC X(01) VALUE 'N'.                      
011400     88  WS-ORDER-FOUND             VALUE 'Y'.                            
011500 77  WS-ORDER-IDX-SAVE          PIC S9(05) COMP VALUE 0.                  
011600*                                                                         
011700 01  SYSTEM-DATE-AND-TIME.                                                
011800     05  CURRENT-DATE.                                                    
011900         10  CURRENT-YEAR            PIC 9(2).                            
012000         10  CURRENT-MONTH           PIC 9(2).                            
012100         10  CURRENT-DAY             PIC 9(2).                            
012200     05  CURRENT-TIME.                                                    
012300         10  CURRENT-HOUR            PIC 9(2).                            
012400         10  CURRENT-MINUTE          PIC 9(2).                            
012500         10  CURRENT-SECOND          PIC 9(2).                            
012600         10  CURRENT-HNDSEC          PIC 9(2).                            
012700*                                                                         
012800 01  WORK-VARIABLES.                                                      
012900     05  WS-NEXT-ASSET-ID       PIC 9(9)     VALUE 0.                     
013000     05  WS-TOTAL-AMOUNT        PIC S9(17)V9(4) COMP-3 VALUE 0.           
013100     05  FILLER                 PIC X(10) VALUE SPACES.                   
013200 01  WS-DIAG-AREA.                                                        
013300     05  WS-DIAG-ORDER-ID       PIC 9(09).                                
013400     05  WS-DIAG-ACTION         PIC X(06).                                
013500     05  FILLER                 PIC X(20) VALUE SPACES.                   
013600 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA.                               
013700     05  WS-DIAG-RAW            PIC X(35).                                
013800*                                                                         
013900 01  REPORT-TOTALS.                                                       
014000     05  NUM-CANCEL-REQUESTS    PIC S9(9)   COMP-3  VALUE +0.             
014100     05  NUM-CANCEL-PROCESSED   PIC S9(9)   COMP-3  VALUE +0.             
014200     05  NUM-MATCH-REQUESTS     PIC S9(9)   COMP-3  VALUE +0.             
014300     05  NUM-MATCH-PROCESSED    PIC S9(9)   COMP-3  VALUE +0.             
014400 01  WS-DIAG-TOTALS REDEFINES REPORT-TOTALS.                              
014500*        RAW BYTE VIEW - SAME CONSOLE-DUMP USE AS IN ORDNEW.              
014600     05  WS-DIAG-TOTALS-X       PIC X(20).                                
014700*                                                                         
014800****************************************************************          
014900*    IN-MEMORY MASTER TABLES - LOADED AT 000-MAIN, REWRITTEN              
015000*    IN FULL AT 790-CLOSE-FILES                                           
015100****************************************************************          
015200 01  WS-ASSET-TABLE.                                                      
015300     05  WS-AST-COUNT           PIC S9(05) COMP VALUE 0.                  
015400     05  WS-AST-ENTRY OCCURS 5000 TIMES                                   
015500                      INDEXED BY WS-AST-IDX.                              
015600         10  WS-AST-CUSTOMER-ID     PIC 9(09).                            
015700         10  WS-AST-ASSET-NAME      PIC X(10).                            
015800         10  WS-AST-ASSET-ID        PIC 9(09).                            
015900         10  WS-AST-SIZE            PIC S9(17)V99 COMP-3.                 
016000         10  WS-AST-USABLE-SIZE     PIC S9(17)V99 COMP-3.                 
016100*                                                                         
016200 01  WS-ORDER-TABLE.                                                      
016300     05  WS-ORD-COUNT           PIC S9(05) COMP VALUE 0.                  
016400     05  WS-ORD-ENTRY OCCURS 10000 TIMES                                  
016500                      INDEXED BY WS-ORD-IDX.                              
016600         10  WS-ORD-ORDER-ID        PIC 9(09).                            
016700         10  WS-ORD-CUSTOMER-ID     PIC 9(09).                            
016800         10  WS-ORD-ASSET-NAME      PIC X(10).                            
016900         10  WS-ORD-ORDER-SIDE      PIC X(04).                            
017000         10  WS-ORD-SIZE            PIC S9(17)V99 COMP-3.                 
017100         10  WS-ORD-PRICE           PIC S9(17)V99 COMP-3.                 
017200         10  WS-ORD-STATUS-CD       PIC X(08).                            
017300         10  WS-ORD-CREATE-STAMP    PIC X(14).                            
017400         10  WS-ORD-REASON-CD       PIC X(02).                            
017500*                                                                         
017600****************************************************************          
017700*    ASSETUPD LINKAGE WORK AREA                                           
017800****************************************************************          
017900 01  WS-CALL-FUNCTION-CD        PIC X(10).                                
018000 01  WS-CALL-ORDER-WORK.                                                  
018100     05  WS-CALL-CUSTOMER-ID    PIC 9(09).                                
018200     05  WS-CALL-ASSET-NAME     PIC X(10).                                
018300     05  WS-CALL-SIZE           PIC S9(17)V99 COMP-3.                     
018400     05  WS-CALL-PRICE          PIC S9(17)V99 COMP-3.                     
018500 01  WS-CALL-ORDER-WORK-ALT REDEFINES WS-CALL-ORDER-WORK.                 
018600     05  WS-CALL-ORDER-WORK-RAW PIC X(41).                                
018700 01  WS-CALL-RETURN-CD          PIC 9(04) COMP.                           
018800     88  WS-RC-OK                   VALUE 0.                              
018900     88  WS-RC-INSUFFICIENT-BAL     VALUE 1.                              
019000     88  WS-RC-NO-CASH-ACCOUNT      VALUE 2.                              
019100     88  WS-RC-NO-ASSET-ACCOUNT     VALUE 3.                              
019200*                                                                         
019300****************************************************************          
019400*        report lines                                                     
019500****************************************************************          
019600 01  RPT-HEADER1.                                                         
019700     05  FILLER                     PIC X(40)                             
019800             VALUE 'ORDER-ADMIN AUDIT REPORT           DATE:'.            
019900     05  RPT-MM                     PIC 99.                               
020000     05  FILLER                     PIC X     VALUE '/'.                  
020100     05  RPT-DD                     PIC 99.                               
020200     05  FILLER                     PIC X     VALUE '/'.                  
020300     05  RPT-YY                     PIC 99.                               
020400     05  FILLER                     PIC X(20)                             
020500                    VALUE ' (mm/dd/yy)   TIME: '.                         
020600     05  RPT-HH                     PIC 99.                               
020700     05  FILLER                     PIC X     VALUE ':'.                  
020800     05  RPT-MIN                    PIC 99.                               
020900     05  FILLER                     PIC X     VALUE ':'.                  
021000     05  RPT-SS                     PIC 99.                               
021100     05  FILLER                     PIC X(19) VALUE SPACES.               
021200 01  RPT-TRAN-ACCEPT.                                                     
021300     05  FILLER              PIC X(17) VALUE 'ACCEPTED  ORDER: '.         
021400     05  RPT-ACC-ORDER-ID    PIC 9(09).                                   
021500     05  FILLER              PIC X(02) VALUE SPACES.                      
021600     05  RPT-ACC-ACTION      PIC X(06).                                   
021700     05  FILLER              PIC X(02) VALUE SPACES.                      
021800     05  RPT-ACC-ASSET       PIC X(10).                                   
021900     05  FILLER              PIC X(02) VALUE SPACES.                      
022000     05  RPT-ACC-SIZE        PIC ZZZZZZZZZZZZZZZ9.99-.                    
022100     05  FILLER              PIC X(50) VALUE SPACES.                      
022200 01  RPT-TRAN-REJECT.                                                     
022300     05  FILLER              PIC X(17) VALUE 'REJECTED  ORDER: '.         
022400     05  RPT-REJ-ORDER-ID    PIC 9(09).                                   
022500     05  FILLER              PIC X(02) VALUE SPACES.                      
022600     05  RPT-REJ-ACTION      PIC X(06).                                   
022700     05  FILLER              PIC X(02) VALUE SPACES.                      
022800     05  RPT-REJ-REASON      PIC X(38).                                   
022900     05  FILLER              PIC X(58) VALUE SPACES.                      
023000 01  RPT-STATS-HDR1.                                                      
023100     05  FILLER PIC X(26) VALUE 'Order Admin Totals:       '.             
023200     05  FILLER PIC X(107) VALUE SPACES.                                  
023300 01  RPT-STATS-HDR2.                                                      
023400     05  FILLER PIC X(26) VALUE 'Action        Number of  '.              
023500     05  FILLER PIC X(28) VALUE '        Number        Number'.           
023600     05  FILLER PIC X(79) VALUE SPACES.                                   
023700 01  RPT-STATS-HDR3.                                                      
023800     05  FILLER PIC X(26) VALUE 'Type          Requests   '.              
023900     05  FILLER PIC X(28) VALUE '     Accepted        Rejected'.          
024000     05  FILLER PIC X(79) VALUE SPACES.                                   
024100 01  RPT-STATS-HDR4.                                                      
024200     05  FILLER PIC X(26) VALUE '-----------   ------------'.             
024300     05  FILLER PIC X(28) VALUE '   -----------   -----------'.           
024400     05  FILLER PIC X(79) VALUE SPACES.                                   
024500 01  RPT-STATS-DETAIL.                                                    
024600     05  RPT-TRAN            PIC X(10).                                   
024700     05  FILLER              PIC X(4)     VALUE SPACES.                   
024800     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                             
024900     05  FILLER              PIC X(3)     VALUE SPACES.                   
025000     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                             
025100     05  FILLER              PIC X(3)     VALUE SPACES.                   
025200     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                             
025300     05  FILLER              PIC X(80)   VALUE SPACES.                    
025400*                                                                         
025500****************************************************************          
025600 PROCEDURE DIVISION.                                                      
025700****************************************************************          
025800*                                                                         
025900 000-MAIN.                                                                
026000     ACCEPT CURRENT-DATE FROM DATE.                                       
026100     ACCEPT CURRENT-TIME FROM TIME.                                       
026200     DISPLAY 'ORDADM STARTED DATE = ' CURRENT-MONTH '/'                   
026300            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
026400*                                                                         
026500     PERFORM 700-OPEN-FILES.                                              
026600     PERFORM 800-INIT-REPORT.                                             
026700*                                                                         
026800     PERFORM 500-LOAD-ASSET-TABLE THRU 500-EXIT.                          
026900     PERFORM 510-LOAD-ORDER-TABLE THRU 510-EXIT.                          
027000*                                                                         
027100     PERFORM 710-READ-REQUEST-FILE.                                       
027200     PERFORM 100-PROCESS-ADMIN-TRAN                                       
027300             UNTIL WS-ARQ-EOF = 'Y'.                                      
027400*                                                                         
027500     PERFORM 520-REWRITE-ASSET-FILE THRU 520-EXIT.                        
027600     PERFORM 530-REWRITE-ORDER-FILE THRU 530-EXIT.                        
027700*                                                                         
027800     PERFORM 850-REPORT-TRAN-STATS.                                       
027900     PERFORM 790-CLOSE-FILES.                                             
028000*                                                                         
028100     GOBACK.                                                              
028200*                                                                         
028300 100-PROCESS-ADMIN-TRAN.                                                  
028400     MOVE ARQ-ORDER-ID    TO WS-DIAG-ORDER-ID.                            
028500     MOVE ARQ-ACTION-CD   TO WS-DIAG-ACTION.                              
028600     EVALUATE TRUE                                                        
028700        WHEN ARQ-ACTION-IS-CANCEL                                         
028800            ADD +1  TO NUM-CANCEL-REQUESTS                                
028900            PERFORM 300-PROCESS-CANCEL-TRAN THRU 300-EXIT                 
029000        WHEN ARQ-ACTION-IS-MATCH                                          
029100            ADD +1  TO NUM-MATCH-REQUESTS                                 
029200            PERFORM 400-PROCESS-MATCH-TRAN THRU 400-EXIT                  
029300        WHEN OTHER                                                        
029400            MOVE 'UNRECOGNIZED ACTION CODE' TO RPT-REJ-REASON             
029500            PERFORM 299-REPORT-BAD-TRAN                                   
029600     END-EVALUATE.                                                        
029700     PERFORM 710-READ-REQUEST-FILE.                                       
029800*                                                                         
029900 300-PROCESS-CANCEL-TRAN.                                                 
030000*        CANCEL - ORDER MUST BE PENDING AND OWNED BY THE                  
030100*        REQUESTING CUSTOMER.  SEE BUSINESS RULE "CANCEL ORDER".          
030200     PERFORM 200-FIND-ORDER THRU 200-EXIT.                                
030300     IF NOT WS-ORDER-FOUND                                                
030400         MOVE 'ORDER NOT FOUND' TO RPT-REJ-REASON                         
030500         PERFORM 299-REPORT-BAD-TRAN                                      
030600         GO TO 300-EXIT                                                   
030700     END-IF.                                                              
030800     IF ARQ-CUSTOMER-ID NOT =                                             
030900                WS-ORD-CUSTOMER-ID(WS-ORDER-IDX-SAVE)                     
031000         MOVE 'NOT ORDER OWNER' TO RPT-REJ-REASON                         
031100         PERFORM 299-REPORT-BAD-TRAN                                      
031200         GO TO 300-EXIT                                                   
031300     END-IF.                                                              
031400     IF WS-ORD-STATUS-CD(WS-ORDER-IDX-SAVE) NOT = 'PENDING '              
031500         MOVE 'ORDER NOT PENDING' TO RPT-REJ-REASON                       
031600         PERFORM 299-REPORT-BAD-TRAN                                      
031700         GO TO 300-EXIT                                                   
031800     END-IF.                                                              
031900     MOVE WS-ORD-CUSTOMER-ID(WS-ORDER-IDX-SAVE)                           
032000                                       TO WS-CALL-CUSTOMER-ID.            
032100     MOVE WS-ORD-ASSET-NAME(WS-ORDER-IDX-SAVE)                            
032200                                       TO WS-CALL-ASSET-NAME.             
032300     MOVE WS-ORD-SIZE(WS-ORDER-IDX-SAVE)   TO WS-CALL-SIZE.               
032400     MOVE WS-ORD-PRICE(WS-ORDER-IDX-SAVE)  TO WS-CALL-PRICE.              
032500     EVALUATE WS-ORD-ORDER-SIDE(WS-ORDER-IDX-SAVE)                        
032600        WHEN 'BUY '                                                       
032700            MOVE 'REVRS-BUY '  TO WS-CALL-FUNCTION-CD                     
032800        WHEN 'SELL'                                                       
032900            MOVE 'REVRSSELL '  TO WS-CALL-FUNCTION-CD                     
033000     END-EVALUATE.                                                        
033100     CALL 'ASSETUPD' USING WS-ASSET-TABLE, WS-NEXT-ASSET-ID,              
033200                            WS-CALL-FUNCTION-CD,                          
033300                            WS-CALL-ORDER-WORK, WS-CALL-RETURN-CD.        
033400     IF NOT WS-RC-OK                                                      
033500         MOVE 'ASSET POSTING FAILED ON CANCEL' TO RPT-REJ-REASON          
033600         PERFORM 299-REPORT-BAD-TRAN                                      
033700         GO TO 300-EXIT                                                   
033800     END-IF.                                                              
033900     MOVE 'CANCELED'  TO WS-ORD-STATUS-CD(WS-ORDER-IDX-SAVE).             
034000     ADD +1  TO NUM-CANCEL-PROCESSED.                                     
034100     PERFORM 298-REPORT-OK-TRAN.                                          
034200 300-EXIT.                                                                
034300     EXIT.                                                                
034400*                                                                         
034500 400-PROCESS-MATCH-TRAN.                                                  
034600*        MATCH - ORDER MUST BE PENDING.  SEE BUSINESS RULE                
034700*        "MATCH ORDER".                                                   
034800     PERFORM 200-FIND-ORDER THRU 200-EXIT.                                
034900     IF NOT WS-ORDER-FOUND                                                
035000         MOVE 'ORDER NOT FOUND' TO RPT-REJ-REASON                         
035100         PERFORM 299-REPORT-BAD-TRAN                                      
035200         GO TO 400-EXIT                                                   
035300     END-IF.                                                              
035400     IF WS-ORD-STATUS-CD(WS-ORDER-IDX-SAVE) NOT = 'PENDING '              
035500         MOVE 'ORDER NOT PENDING' TO RPT-REJ-REASON                       
035600         PERFORM 299-REPORT-BAD-TRAN                                      
035700         GO TO 400-EXIT                                                   
035800     END-IF.                                                              
035900     MOVE WS-ORD-CUSTOMER-ID(WS-ORDER-IDX-SAVE)                           
036000                                       TO WS-CALL-CUSTOMER-ID.            
036100     MOVE WS-ORD-ASSET-NAME(WS-ORDER-IDX-SAVE)                            
036200                                       TO WS-CALL-ASSET-NAME.             
036300     MOVE WS-ORD-SIZE(WS-ORDER-IDX-SAVE)   TO WS-CALL-SIZE.               
036400     MOVE WS-ORD-PRICE(WS-ORDER-IDX-SAVE)  TO WS-CALL-PRICE.              
036500     EVALUATE WS-ORD-ORDER-SIDE(WS-ORDER-IDX-SAVE)                        
036600        WHEN 'BUY '                                                       
036700            MOVE 'MATCH-BUY '  TO WS-CALL-FUNCTION-CD                     
036800        WHEN 'SELL'                                                       
036900            MOVE 'MATCHSELL '  TO WS-CALL-FUNCTION-CD                     
037000     END-EVALUATE.                                                        
037100     CALL 'ASSETUPD' USING WS-ASSET-TABLE, WS-NEXT-ASSET-ID,              
037200                            WS-CALL-FUNCTION-CD,                          
037300                            WS-CALL-ORDER-WORK, WS-CALL-RETURN-CD.        
037400     IF NOT WS-RC-OK                                                      
037500         MOVE 'ASSET POSTING FAILED ON MATCH' TO RPT-REJ-REASON           
037600         PERFORM 299-REPORT-BAD-TRAN                                      
037700         GO TO 400-EXIT                                                   
037800     END-IF.                                                              
037900     MOVE 'MATCHED '  TO WS-ORD-STATUS-CD(WS-ORDER-IDX-SAVE).             
038000     ADD +1  TO NUM-MATCH-PROCESSED.                                      
038100     PERFORM 298-REPORT-OK-TRAN.                                          
038200 400-EXIT.                                                                
038300     EXIT.                                                                
038400*                                                                         
038500 200-FIND-ORDER.                                                          
038600*        LOCATES THE REQUEST'S ORDER IN WS-ORDER-TABLE BY                 
038700*        ORDER-ID.  SERIAL SEARCH - THE TABLE IS NOT KEPT IN              
038800*        ORDER-ID SEQUENCE.                                               
038900     SET WS-ORDER-FOUND-SW  TO FALSE.                                     
039000     SET WS-ORD-IDX  TO 1.                                                
039100     SEARCH WS-ORD-ENTRY VARYING WS-ORD-IDX                               
039200         AT END                                                           
039300             SET WS-ORDER-FOUND-SW  TO FALSE                              
039400         WHEN WS-ORD-ORDER-ID(WS-ORD-IDX) = ARQ-ORDER-ID                  
039500             SET WS-ORDER-FOUND      TO TRUE                              
039600             SET WS-ORDER-IDX-SAVE   TO WS-ORD-IDX                        
039700     END-SEARCH.                                                          
039800 200-EXIT.                                                                
039900     EXIT.                                                                
040000*                                                                         
040100 298-REPORT-OK-TRAN.                                                      
040200     MOVE ARQ-ORDER-ID       TO RPT-ACC-ORDER-ID.                         
040300     MOVE ARQ-ACTION-CD      TO RPT-ACC-ACTION.                           
040400     MOVE WS-ORD-ASSET-NAME(WS-ORDER-IDX-SAVE)  TO RPT-ACC-ASSET.         
040500     MOVE WS-ORD-SIZE(WS-ORDER-IDX-SAVE)        TO RPT-ACC-SIZE.          
040600     WRITE REPORT-RECORD FROM RPT-TRAN-ACCEPT.                            
040700*                                                                         
040800 299-REPORT-BAD-TRAN.                                                     
040900     MOVE ARQ-ORDER-ID       TO RPT-REJ-ORDER-ID.                         
041000     MOVE ARQ-ACTION-CD      TO RPT-REJ-ACTION.                           
041100     WRITE REPORT-RECORD FROM RPT-TRAN-REJECT.                            
041200*                                                                         
041300****************************************************************          
041400*    FILE HANDLING                                                        
041500****************************************************************          
041600 700-OPEN-FILES.                                                          
041700     OPEN INPUT    ASSET-FILE                                             
041800                    ORDER-FILE                                            
041900                    REQUEST-FILE                                          
042000          OUTPUT    ASSET-FILE-OUT                                        
042100                    ORDER-FILE-OUT                                        
042200                    REPORT-FILE.                                          
042300     IF WS-ASTFILE-STATUS NOT = '00'                                      
042400       DISPLAY 'ERROR OPENING ASSET INPUT FILE. RC:'                      
042500               WS-ASTFILE-STATUS                                          
042600       MOVE 16 TO RETURN-CODE                                             
042700       MOVE 'Y' TO WS-ARQ-EOF                                             
042800     END-IF.                                                              
042900     IF WS-ORDFILE-STATUS NOT = '00'                                      
043000       DISPLAY 'ERROR OPENING ORDER INPUT FILE. RC:'                      
043100               WS-ORDFILE-STATUS                                          
043200       MOVE 16 TO RETURN-CODE                                             
043300       MOVE 'Y' TO WS-ARQ-EOF                                             
043400     END-IF.                                                              
043500     IF WS-ARQFILE-STATUS NOT = '00'                                      
043600       DISPLAY 'ERROR OPENING REQUEST FILE. RC:'                          
043700               WS-ARQFILE-STATUS                                          
043800       MOVE 16 TO RETURN-CODE                                             
043900       MOVE 'Y' TO WS-ARQ-EOF                                             
044000     END-IF.                                                              
044100*                                                                         
044200 710-READ-REQUEST-FILE.                                                   
044300     READ REQUEST-FILE                                                    
044400       AT END MOVE 'Y' TO WS-ARQ-EOF.                                     
044500*                                                                         
044600 500-LOAD-ASSET-TABLE.                                                    
044700     PERFORM 505-READ-ASSET-REC THRU 505-EXIT                             
044800             UNTIL WS-ASSET-EOF = 'Y'.                                    
044900 500-EXIT.                                                                
045000     EXIT.                                                                
045100*                                                                         
045200 505-READ-ASSET-REC.                                                      
045300     READ ASSET-FILE                                                      
045400       AT END MOVE 'Y' TO WS-ASSET-EOF.                                   
045500     IF WS-ASSET-EOF NOT = 'Y'                                            
045600         ADD +1  TO WS-AST-COUNT                                          
045700         SET WS-AST-IDX  TO WS-AST-COUNT                                  
045800         MOVE AST-CUSTOMER-ID  TO WS-AST-CUSTOMER-ID(WS-AST-IDX)          
045900         MOVE AST-ASSET-NAME   TO WS-AST-ASSET-NAME(WS-AST-IDX)           
046000         MOVE AST-ASSET-ID     TO WS-AST-ASSET-ID(WS-AST-IDX)             
046100         MOVE AST-SIZE         TO WS-AST-SIZE(WS-AST-IDX)                 
046200         MOVE AST-USABLE-SIZE  TO WS-AST-USABLE-SIZE(WS-AST-IDX)          
046300         IF AST-ASSET-ID > WS-NEXT-ASSET-ID                               
046400             MOVE AST-ASSET-ID  TO WS-NEXT-ASSET-ID                       
046500         END-IF                                                           
046600     END-IF.                                                              
046700 505-EXIT.                                                                
046800     EXIT.                                                                
046900*                                                                         
047000 510-LOAD-ORDER-TABLE.                                                    
047100     PERFORM 515-READ-ORDER-REC THRU 515-EXIT                             
047200             UNTIL WS-ORDER-EOF = 'Y'.                                    
047300 510-EXIT.                                                                
047400     EXIT.                                                                
047500*                                                                         
047600 515-READ-ORDER-REC.                                                      
047700     READ ORDER-FILE                                                      
047800       AT END MOVE 'Y' TO WS-ORDER-EOF.                                   
047900     IF WS-ORDER-EOF NOT = 'Y'                                            
048000         ADD +1  TO WS-ORD-COUNT                                          
048100         SET WS-ORD-IDX  TO WS-ORD-COUNT                                  
048200         MOVE ORD-ORDER-ID       TO WS-ORD-ORDER-ID(WS-ORD-IDX)           
048300         MOVE ORD-CUSTOMER-ID    TO WS-ORD-CUSTOMER-ID(WS-ORD-IDX)        
048400         MOVE ORD-ASSET-NAME     TO WS-ORD-ASSET-NAME(WS-ORD-IDX)         
048500         MOVE ORD-ORDER-SIDE     TO WS-ORD-ORDER-SIDE(WS-ORD-IDX)         
048600         MOVE ORD-SIZE           TO WS-ORD-SIZE(WS-ORD-IDX)               
048700         MOVE ORD-PRICE          TO WS-ORD-PRICE(WS-ORD-IDX)              
048800         MOVE ORD-STATUS-CD      TO WS-ORD-STATUS-CD(WS-ORD-IDX)          
048900         MOVE ORD-CREATE-DATE-TIME                                        
049000                           TO WS-ORD-CREATE-STAMP(WS-ORD-IDX)             
049100         MOVE ORD-LAST-REASON-CD TO WS-ORD-REASON-CD(WS-ORD-IDX)          
049200     END-IF.                                                              
049300 515-EXIT.                                                                
049400     EXIT.                                                                
049500*                                                                         
049600 520-REWRITE-ASSET-FILE.                                                  
049700     PERFORM 525-WRITE-ONE-ASSET THRU 525-EXIT                            
049800             VARYING WS-AST-IDX FROM 1 BY 1                               
049900             UNTIL WS-AST-IDX > WS-AST-COUNT.                             
050000 520-EXIT.                                                                
050100     EXIT.                                                                
050200*                                                                         
050300 525-WRITE-ONE-ASSET.                                                     
050400     MOVE WS-AST-CUSTOMER-ID(WS-AST-IDX) TO ASTOUT-CUSTOMER-ID.           
050500     MOVE WS-AST-ASSET-NAME(WS-AST-IDX)  TO ASTOUT-ASSET-NAME.            
050600     MOVE WS-AST-ASSET-ID(WS-AST-IDX)    TO ASTOUT-ASSET-ID.              
050700     MOVE WS-AST-SIZE(WS-AST-IDX)        TO ASTOUT-SIZE.                  
050800     MOVE WS-AST-USABLE-SIZE(WS-AST-IDX) TO ASTOUT-USABLE-SIZE.           
050900     WRITE ASTOUT-REC.                                                    
051000 525-EXIT.                                                                
051100     EXIT.                                                                
051200*                                                                         
051300 530-REWRITE-ORDER-FILE.                                                  
051400     PERFORM 535-WRITE-ONE-ORDER THRU 535-EXIT                            
051500             VARYING WS-ORD-IDX FROM 1 BY 1                               
051600             UNTIL WS-ORD-IDX > WS-ORD-COUNT.                             
051700 530-EXIT.                                                                
051800     EXIT.                                                                
051900*                                                                         
052000 535-WRITE-ONE-ORDER.                                                     
052100     MOVE WS-ORD-ORDER-ID(WS-ORD-IDX)    TO ORDOUT-ORDER-ID.              
052200     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IDX) TO ORDOUT-CUSTOMER-ID.           
052300     MOVE WS-ORD-ASSET-NAME(WS-ORD-IDX)  TO ORDOUT-ASSET-NAME.            
052400     MOVE WS-ORD-ORDER-SIDE(WS-ORD-IDX)  TO ORDOUT-ORDER-SIDE.            
052500     MOVE WS-ORD-SIZE(WS-ORD-IDX)        TO ORDOUT-SIZE.                  
052600     MOVE WS-ORD-PRICE(WS-ORD-IDX)       TO ORDOUT-PRICE.                 
052700     MOVE WS-ORD-STATUS-CD(WS-ORD-IDX)   TO ORDOUT-STATUS-CD.             
052800     MOVE WS-ORD-CREATE-STAMP(WS-ORD-IDX)                                 
052900                           TO ORDOUT-CREATE-DATE-TIME.                    
053000     MOVE WS-ORD-REASON-CD(WS-ORD-IDX)   TO ORDOUT-LAST-REASON-CD.        
053100     WRITE ORDOUT-REC.                                                    
053200 535-EXIT.                                                                
053300     EXIT.                                                                
053400*                                                                         
053500 790-CLOSE-FILES.                                                         
053600     CLOSE ASSET-FILE       ASSET-FILE-OUT                                
053700           ORDER-FILE       ORDER-FILE-OUT                                
053800           REQUEST-FILE                                                   
053900           REPORT-FILE.                                                   
054000*                                                                         
054100 800-INIT-REPORT.                                                         
054200     MOVE CURRENT-YEAR   TO RPT-YY.                                       
054300     MOVE CURRENT-MONTH  TO RPT-MM.                                       
054400     MOVE CURRENT-DAY    TO RPT-DD.                                       
054500     MOVE CURRENT-HOUR   TO RPT-HH.                                       
054600     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
054700     MOVE CURRENT-SECOND TO RPT-SS.                                       
054800     WRITE REPORT-RECORD FROM RPT-HEADER1.                                
054900*                                                                         
055000 850-REPORT-TRAN-STATS.                                                   
055100     WRITE REPORT-RECORD FROM RPT-STATS-HDR1.                             
055200     WRITE REPORT-RECORD FROM RPT-STATS-HDR2.                             
055300     WRITE REPORT-RECORD FROM RPT-STATS-HDR3.                             
055400     WRITE REPORT-RECORD FROM RPT-STATS-HDR4.                             
055500*                                                                         
055600     MOVE 'CANCEL    '       TO RPT-TRAN.                                 
055700     MOVE NUM-CANCEL-REQUESTS  TO RPT-NUM-TRANS.                          
055800     MOVE NUM-CANCEL-PROCESSED TO RPT-NUM-TRAN-PROC.                      
055900     COMPUTE RPT-NUM-TRAN-ERR =                                           
056000                NUM-CANCEL-REQUESTS  -  NUM-CANCEL-PROCESSED.             
056100     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
056200*                                                                         
056300     MOVE 'MATCH     '       TO RPT-TRAN.                                 
056400     MOVE NUM-MATCH-REQUESTS   TO RPT-NUM-TRANS.                          
056500     MOVE NUM-MATCH-PROCESSED  TO RPT-NUM-TRAN-PROC.                      
056600     COMPUTE RPT-NUM-TRAN-ERR =                                           
056700                NUM-MATCH-REQUESTS  -  NUM-MATCH-PROCESSED.               
056800     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
