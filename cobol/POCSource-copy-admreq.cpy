000100****************************************************************          
000200* COPYBOOK:  ADMREQ                                                       
000300*                                                                         
000400* MATCH/CANCEL REQUEST RECORD - ONE PER ADMIN ACTION, READ BY             
000500* ORDADM.  LINE SEQUENTIAL, ONE RECORD PER LINE, FIELDS FIXED-            
000600* COLUMN.  ARQ-CUSTOMER-ID IS ONLY MEANINGFUL WHEN THE ACTION             
000700* CODE IS CANCEL - IT IS THE CUSTOMER MAKING THE CANCEL                   
000800* REQUEST, CHECKED AGAINST THE ORDER'S OWNING CUSTOMER.                   
000900*                                                                         
001000*    W. HALVERSEN    01/22/91   ORIGINAL COPYBOOK                         
001100*    T. ARCE         07/11/03   ADDED ARQ-CUSTOMER-ID FOR THE             
001200*                                CANCEL-OWNERSHIP CHECK (WAS              
001300*                                MISSING FROM THE ORIGINAL POC)           
001400****************************************************************          
001500 01  ARQ-REQUEST-REC.                                                     
001600     05  ARQ-ORDER-ID                   PIC 9(09).                        
001700     05  ARQ-ACTION-CD                  PIC X(06).                        
001800         88  ARQ-ACTION-IS-MATCH            VALUE 'MATCH '.               
001900         88  ARQ-ACTION-IS-CANCEL           VALUE 'CANCEL'.               
002000     05  ARQ-CUSTOMER-ID                PIC 9(09).                        
002100     05  FILLER                         PIC X(10).                        
