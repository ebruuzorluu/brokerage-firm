000100****************************************************************          
000200* COPYBOOK:  ORDERREC                                                     
000300*                                                                         
000400* CUSTOMER ORDER RECORD - ONE ENTRY PER BUY/SELL ORDER, FROM              
000500* CREATION THROUGH MATCH OR CANCELLATION.  USED BY THE ORDER-             
000600* ENTRY (ORDNEW), ORDER-ADMIN (ORDADM) AND THE TWO EXTRACT                
000700* PROGRAMS ORDLST (CUSTOMER ORDER LISTING) AND ADMLST (PENDING            
000800* ORDER WORKLIST FOR THE MATCHING RUN).                                   
000900*                                                                         
001000* THE :TAG: LITERAL IS REPLACED BY THE INCLUDING PROGRAM, SAME            
001100* CONVENTION AS ASSETREC AND THE OLDER CUSTCOPY MEMBER.                   
001200*                                                                         
001300*    W. HALVERSEN    01/22/91   ORIGINAL COPYBOOK                         
001400*    D. OKONKWO      11/09/94   ADDED ORD-CREATE-DATE-TIME AS A           
001500*                                SINGLE 14-BYTE STAMP PER REQ             
001600*                                94-871 (WAS SEPARATE DATE/TIME)          
001700*    D. OKONKWO      02/18/99   Y2K - CREATE-DATE-TIME CENTURY            
001800*                                DIGITS CONFIRMED CCYY (REVIEWED,         
001900*                                NO CHANGE NEEDED)                        
002000*    T. ARCE         07/11/03   ADDED ORD-STATUS-CD 88-LEVELS             
002100*                                AND ORD-SIDE-CD 88-LEVELS PER            
002200*                                AUDIT FINDING 03-2201                    
002300*    T. ARCE         09/02/05   ADDED ORD-LAST-REASON FOR THE             
002400*                                AUDIT REPORT REJECT-REASON TEXT          
002500****************************************************************          
002600 01  :TAG:-REC.                                                           
002700*        --------------------------------------------------               
002800*        PRIMARY KEY - ORD-ORDER-ID.  SECONDARY ACCESS BY                 
002900*        ORD-CUSTOMER-ID (ORDLST) AND BY ORD-STATUS-CD                    
003000*        (ADMLST) IS DONE BY SCANNING THE IN-MEMORY ORDER                 
003100*        TABLE - THERE IS NO ALTERNATE INDEX IN THIS BUILD.               
003200*        --------------------------------------------------               
003300     05  :TAG:-ORDER-ID                 PIC 9(09).                        
003400     05  :TAG:-CUSTOMER-ID              PIC 9(09).                        
003500     05  :TAG:-ASSET-NAME               PIC X(10).                        
003600     05  :TAG:-ORDER-SIDE               PIC X(04).                        
003700         88  :TAG:-SIDE-IS-BUY              VALUE 'BUY '.                 
003800         88  :TAG:-SIDE-IS-SELL             VALUE 'SELL'.                 
003900     05  :TAG:-SIZE                     PIC S9(17)V99 COMP-3.             
004000     05  :TAG:-PRICE                    PIC S9(17)V99 COMP-3.             
004100     05  :TAG:-STATUS-CD                PIC X(08).                        
004200         88  :TAG:-STATUS-PENDING           VALUE 'PENDING '.             
004300         88  :TAG:-STATUS-MATCHED           VALUE 'MATCHED '.             
004400         88  :TAG:-STATUS-CANCELED          VALUE 'CANCELED'.             
004500     05  :TAG:-CREATE-DATE-TIME         PIC X(14).                        
004600*        CCYYMMDDHHMMSS - SET WHEN THE ORDER IS FIRST WRITTEN,            
004700*        NEVER CHANGED AFTER (MATCH/CANCEL ONLY TOUCH STATUS).            
004800     05  :TAG:-CREATE-DATE  REDEFINES :TAG:-CREATE-DATE-TIME.             
004900         10  :TAG:-CREATE-CCYYMMDD      PIC X(08).                        
005000         10  :TAG:-CREATE-HHMMSS        PIC X(06).                        
005100     05  :TAG:-TOTAL-AMOUNT             PIC S9(17)V9(4) COMP-3.           
005200*        SIZE * PRICE, COMPUTED (NOT ROUNDED) AT POSTING TIME             
005300*        AND CARRIED HERE FOR THE AUDIT REPORT LINE - NOT USED            
005400*        AS AN INPUT TO ANY SUBSEQUENT COMPUTATION.                       
005500     05  :TAG:-LAST-REASON-CD           PIC X(02).                        
005600         88  :TAG:-REASON-NONE              VALUE '00'.                   
005700         88  :TAG:-REASON-NO-CASH-ACCT       VALUE '01'.                  
005800         88  :TAG:-REASON-NO-ASSET-ACCT      VALUE '02'.                  
005900         88  :TAG:-REASON-INSUFF-BAL         VALUE '03'.                  
006000         88  :TAG:-REASON-NOT-FOUND           VALUE '04'.                 
006100         88  :TAG:-REASON-NOT-OWNER           VALUE '05'.                 
006200         88  :TAG:-REASON-NOT-PENDING         VALUE '06'.                 
006300     05  :TAG:-DATA-AREA-1              PIC X(10).                        
006400     05  FILLER                         PIC X(20).                        
006500*        RESERVED FOR FUTURE EXPANSION.                                   
