000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF BROKERAGE SYSTEMS INC                  
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  ORDNEW                                                        
000600*                                                                         
000700* AUTHOR :  W. HALVERSEN                                                  
000800*                                                                         
000900* READS THE ORDER-INTAKE FILE (ONE RECORD PER INCOMING BUY OR             
001000* SELL REQUEST) AND, FOR EACH REQUEST, RESERVES THE COMMITTED             
001100* CASH OR SHARES AGAINST THE CUSTOMER'S ASSET TABLE AND WRITES            
001200* A NEW ORDER RECORD WITH STATUS PENDING.  THE ASSET AND ORDER            
001300* MASTERS ARE CARRIED SEQUENTIAL AND LOADED WHOLE INTO WORKING-           
001400* STORAGE TABLES FOR THE RUN, THEN REWRITTEN IN FULL AT THE END.          
001500*                                                                         
001600* REJECTED REQUESTS ARE NEVER RETRIED AUTOMATICALLY - THE AUDIT           
001700* REPORT IS THE INTAKE DESK'S QUEUE FOR RE-KEYING OR FOLLOW-UP.           
001800****************************************************************          
001900*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM                          
002000*    W. HALVERSEN    03/14/91   ADDED THE ACCEPTED/REJECTED               
002100*                                AUDIT LINE PER REQ 91-114                
002200*    D. OKONKWO      11/09/94   MASTER TABLES WIDENED TO 5000/            
002300*                                10000 ENTRIES (REQ 94-871)               
002400*    D. OKONKWO      02/18/99   Y2K - ORDER CREATE-DATE-TIME NOW          
002500*                                BUILT WITH A WINDOWED CENTURY            
002600*                                (WAS 2-DIGIT YEAR) - SEE                 
002700*                                090-DERIVE-CENTURY                       
002800*    T. ARCE         07/11/03   ADDED REJECT REASON CODES TO THE          
002900*                                AUDIT LINE (FINDING 03-2201)             
003000****************************************************************          
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID. ORDNEW.                                                      
003300 AUTHOR. W. HALVERSEN.                                                    
003400 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
003500 DATE-WRITTEN. 01/28/91.                                                  
003600 DATE-COMPILED. 01/28/91.                                                 
003700 SECURITY. INTERNAL USE ONLY.                                             
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     C01 IS TOP-OF-FORM.                                                  
004400 INPUT-OUTPUT SECTION.                                                    
004500 FILE-CONTROL.                                                            
004600*                                                                         
004700     SELECT ASSET-FILE ASSIGN TO ASTFILE                                  
004800         ACCESS IS SEQUENTIAL                                             
004900         FILE STATUS  IS  WS-ASTFILE-STATUS.                              
005000*                                                                         
005100     SELECT ASSET-FILE-OUT ASSIGN TO ASTOUT                               
005200         ACCESS IS SEQUENTIAL                                             
005300         FILE STATUS  IS  WS-ASTOUT-STATUS.                               
005400*                                                                         
005500     SELECT ORDER-FILE ASSIGN TO ORDFILE                                  
005600         ACCESS IS SEQUENTIAL                                             
005700         FILE STATUS  IS  WS-ORDFILE-STATUS.                              
005800*                                                                         
005900     SELECT ORDER-FILE-OUT ASSIGN TO ORDOUT                               
006000         ACCESS IS SEQUENTIAL                                             
006100         FILE STATUS  IS  WS-ORDOUT-STATUS.                               
006200*                                                                         
006300     SELECT ORDER-INTAKE-FILE ASSIGN TO OTKFILE                           
006400         ORGANIZATION IS LINE SEQUENTIAL                                  
006500         FILE STATUS  IS  WS-OTKFILE-STATUS.                              
006600*                                                                         
006700     SELECT REPORT-FILE ASSIGN TO ORDRPT                                  
006800         ORGANIZATION IS LINE SEQUENTIAL                                  
006900         FILE STATUS  IS  WS-REPORT-STATUS.                               
007000*                                                                         
007100****************************************************************          
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400*                                                                         
007500 FD  ASSET-FILE                                                           
007600     RECORDING MODE IS F.                                                 
007700 COPY ASSETREC REPLACING ==:TAG:== BY ==AST==.                            
007800*                                                                         
007900 FD  ASSET-FILE-OUT                                                       
008000     RECORDING MODE IS F.                                                 
008100 COPY ASSETREC REPLACING ==:TAG:== BY ==ASTOUT==.                         
008200*                                                                         
008300 FD  ORDER-FILE                                                           
008400     RECORDING MODE IS F.                                                 
008500 COPY ORDERREC REPLACING ==:TAG:== BY ==ORD==.                            
008600*                                                                         
008700 FD  ORDER-FILE-OUT                                                       
008800     RECORDING MODE IS F.                                                 
008900 COPY ORDERREC REPLACING ==:TAG:== BY ==ORDOUT==.                         
009000*                                                                         
009100 FD  ORDER-INTAKE-FILE                                                    
009200     RECORDING MODE IS V.                                                 
009300 COPY ORDINTK.                                                            
009400*                                                                         
009500 FD  REPORT-FILE                                                          
009600     RECORDING MODE IS V.                                                 
009700 01  REPORT-RECORD              PIC X(132).                               
009800*                                                                         
009900****************************************************************          
010000 WORKING-STORAGE SECTION.                                                 
010100****************************************************************          
010200*                                                                         
010300*    FILE STATUS BYTES AND END-OF-FILE SWITCHES - KEPT AS                 
010400*    77-LEVEL SCRATCH ITEMS, NOT BURIED IN A GROUP.                       
010500 77  WS-ASTFILE-STATUS          PIC X(02) VALUE SPACES.                   
010600 77  WS-ASTOUT-STATUS           PIC X(02) VALUE SPACES.                   
010700 77  WS-ORDFILE-STATUS          PIC X(02) VALUE SPACES.                   
010800 77  WS-ORDOUT-STATUS           PIC X(02) VALUE SPACES.                   
010900 77  WS-OTKFILE-STATUS          PIC X(02) VALUE SPACES.                   
011000 77  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.                   
011100 77  WS-ASSET-EOF               PIC X(01) VALUE 'N'.                      
011200 77  WS-ORDER-EOF               PIC X(01) VALUE 'N'.                      
011300 77  WS-OTK-EOF                 PIC X(01) VALUE 'N'.                      
011400*                                                                         
011500 01  SYSTEM-DATE-AND-TIME.                                                
011600     05  CURRENT-DATE.                                                    
011700         10  CURRENT-YEAR            PIC 9(2).                            
011800         10  CURRENT-MONTH           PIC 9(2).                            
011900         10  CURRENT-DAY             PIC 9(2).                            
012000     05  CURRENT-TIME.                                                    
012100         10  CURRENT-HOUR            PIC 9(2).                            
012200         10  CURRENT-MINUTE          PIC 9(2).                            
012300         10  CURRENT-SECOND          PIC 9(2).                            
012400         10  CURRENT-HNDSEC          PIC 9(2).                            
012500*                                                                         
012600 01  WS-CREATE-STAMP-GRP.                                                 
012700     05  WS-CS-CENTURY               PIC 9(02).                           
012800     05  WS-CS-YY                    PIC 9(02).                           
012900     05  WS-CS-MM                    PIC 9(02).                           
013000     05  WS-CS-DD                    PIC 9(02).                           
013100     05  WS-CS-HH                    PIC 9(02).                           
013200     05  WS-CS-MIN                   PIC 9(02).                           
013300     05  WS-CS-SS                    PIC 9(02).                           
013400 01  WS-CREATE-STAMP REDEFINES WS-CREATE-STAMP-GRP                        
013500                                PIC X(14).                                
013600*                                                                         
013700 01  WS-FIELDS.                                                           
013800     05  WS-TRAN-OK             PIC X     VALUE 'N'.                      
013900     05  WS-TRAN-MSG            PIC X(50) VALUE SPACES.                   
014000     05  FILLER                 PIC X(10) VALUE SPACES.                   
014100*                                                                         
014200 01  WORK-VARIABLES.                                                      
014300     05  WS-NEXT-ASSET-ID       PIC 9(9)     VALUE 0.                     
014400     05  WS-NEXT-ORDER-ID       PIC 9(9)     VALUE 0.                     
014500     05  WS-TOTAL-AMOUNT        PIC S9(17)V9(4) COMP-3 VALUE 0.           
014600*                                                                         
014700 01  REPORT-TOTALS.                                                       
014800     05  NUM-BUY-REQUESTS       PIC S9(9)   COMP-3  VALUE +0.             
014900     05  NUM-BUY-PROCESSED      PIC S9(9)   COMP-3  VALUE +0.             
015000     05  NUM-SELL-REQUESTS      PIC S9(9)   COMP-3  VALUE +0.             
015100     05  NUM-SELL-PROCESSED     PIC S9(9)   COMP-3  VALUE +0.             
015200 01  WS-DIAG-TOTALS REDEFINES REPORT-TOTALS.                              
015300*        RAW BYTE VIEW OF THE STATS COUNTERS - USED BY THE                
015400*        OPERATOR CONSOLE DUMP WHEN A RUN ABENDS MID-REPORT.              
015500     05  WS-DIAG-TOTALS-X       PIC X(20).                                
015600*                                                                         
015700****************************************************************          
015800*    IN-MEMORY MASTER TABLES - LOADED AT 000-MAIN, REWRITTEN              
015900*    IN FULL AT 790-CLOSE-FILES                                           
016000****************************************************************          
016100 01  WS-ASSET-TABLE.                                                      
016200     05  WS-AST-COUNT           PIC S9(05) COMP VALUE 0.                  
016300     05  WS-AST-ENTRY OCCURS 5000 TIMES                                   
016400                      INDEXED BY WS-AST-IDX.                              
016500         10  WS-AST-CUSTOMER-ID     PIC 9(09).                            
016600         10  WS-AST-ASSET-NAME      PIC X(10).                            
016700         10  WS-AST-ASSET-ID        PIC 9(09).                            
016800         10  WS-AST-SIZE            PIC S9(17)V99 COMP-3.                 
016900         10  WS-AST-USABLE-SIZE     PIC S9(17)V99 COMP-3.                 
017000*                                                                         
017100 01  WS-ORDER-TABLE.                                                      
017200     05  WS-ORD-COUNT           PIC S9(05) COMP VALUE 0.                  
017300     05  WS-ORD-ENTRY OCCURS 10000 TIMES                                  
017400                      INDEXED BY WS-ORD-IDX.                              
017500         10  WS-ORD-ORDER-ID        PIC 9(09).                            
017600         10  WS-ORD-CUSTOMER-ID     PIC 9(09).                            
017700         10  WS-ORD-ASSET-NAME      PIC X(10).                            
017800         10  WS-ORD-ORDER-SIDE      PIC X(04).                            
017900         10  WS-ORD-SIZE            PIC S9(17)V99 COMP-3.                 
018000         10  WS-ORD-PRICE           PIC S9(17)V99 COMP-3.                 
018100         10  WS-ORD-STATUS-CD       PIC X(08).                            
018200         10  WS-ORD-CREATE-STAMP    PIC X(14).                            
018300*                                                                         
018400****************************************************************          
018500*    ASSETUPD LINKAGE WORK AREA                                           
018600****************************************************************          
018700 01  WS-CALL-FUNCTION-CD        PIC X(10).                                
018800 01  WS-CALL-ORDER-WORK.                                                  
018900     05  WS-CALL-CUSTOMER-ID    PIC 9(09).                                
019000     05  WS-CALL-ASSET-NAME     PIC X(10).                                
019100     05  WS-CALL-SIZE           PIC S9(17)V99 COMP-3.                     
019200     05  WS-CALL-PRICE          PIC S9(17)V99 COMP-3.                     
019300 01  WS-CALL-ORDER-WORK-ALT REDEFINES WS-CALL-ORDER-WORK.                 
019400     05  WS-CALL-ORDER-WORK-RAW PIC X(41).                                
019500 01  WS-CALL-RETURN-CD          PIC 9(04) COMP.                           
019600     88  WS-RC-OK                   VALUE 0.                              
019700     88  WS-RC-INSUFFICIENT-BAL     VALUE 1.                              
019800     88  WS-RC-NO-CASH-ACCOUNT      VALUE 2.                              
019900     88  WS-RC-NO-ASSET-ACCOUNT     VALUE 3.                              
020000*                                                                         
020100****************************************************************          
020200*        report lines                                                     
020300****************************************************************          
020400 01  RPT-HEADER1.                                                         
020500     05  FILLER                     PIC X(40)                             
020600             VALUE 'ORDER-ENTRY AUDIT REPORT           DATE:'.            
020700     05  RPT-MM                     PIC 99.                               
020800     05  FILLER                     PIC X     VALUE '/'.                  
020900     05  RPT-DD                     PIC 99.                               
021000     05  FILLER                     PIC X     VALUE '/'.                  
021100     05  RPT-YY                     PIC 99.                               
021200     05  FILLER                     PIC X(20)                             
021300                    VALUE ' (mm/dd/yy)   TIME: '.                         
021400     05  RPT-HH                     PIC 99.                               
021500     05  FILLER                     PIC X     VALUE ':'.                  
021600     05  RPT-MIN                    PIC 99.                               
021700     05  FILLER                     PIC X     VALUE ':'.                  
021800     05  RPT-SS                     PIC 99.                               
021900     05  FILLER                     PIC X(19) VALUE SPACES.               
022000 01  RPT-TRAN-ACCEPT.                                                     
022100     05  FILLER              PIC X(17) VALUE 'ACCEPTED  ORDER: '.         
022200     05  RPT-ACC-ORDER-ID    PIC 9(09).                                   
022300     05  FILLER              PIC X(02) VALUE SPACES.                      
022400     05  RPT-ACC-CUST-ID     PIC 9(09).                                   
022500     05  FILLER              PIC X(02) VALUE SPACES.                      
022600     05  RPT-ACC-SIDE        PIC X(04).                                   
022700     05  FILLER              PIC X(02) VALUE SPACES.                      
022800     05  RPT-ACC-ASSET       PIC X(10).                                   
022900     05  FILLER              PIC X(02) VALUE SPACES.                      
023000     05  RPT-ACC-SIZE        PIC ZZZZZZZZZZZZZZZ9.99-.                    
023100     05  FILLER              PIC X(46) VALUE SPACES.                      
023200 01  RPT-TRAN-REJECT.                                                     
023300     05  FILLER              PIC X(17) VALUE 'REJECTED  CUST:  '.         
023400     05  RPT-REJ-CUST-ID     PIC 9(09).                                   
023500     05  FILLER              PIC X(02) VALUE SPACES.                      
023600     05  RPT-REJ-ASSET       PIC X(10).                                   
023700     05  FILLER              PIC X(02) VALUE SPACES.                      
023800     05  RPT-REJ-SIDE        PIC X(04).                                   
023900     05  FILLER              PIC X(02) VALUE SPACES.                      
024000     05  RPT-REJ-REASON      PIC X(35).                                   
024100     05  FILLER              PIC X(51) VALUE SPACES.                      
024200 01  RPT-STATS-HDR1.                                                      
024300     05  FILLER PIC X(26) VALUE 'Order Entry Totals:       '.             
024400     05  FILLER PIC X(107) VALUE SPACES.                                  
024500 01  RPT-STATS-HDR2.                                                      
024600     05  FILLER PIC X(26) VALUE 'Order Side    Number of  '.              
024700     05  FILLER PIC X(28) VALUE '        Number        Number'.           
024800     05  FILLER PIC X(79) VALUE SPACES.                                   
024900 01  RPT-STATS-HDR3.                                                      
025000     05  FILLER PIC X(26) VALUE 'Type          Requests   '.              
025100     05  FILLER PIC X(28) VALUE '     Accepted        Rejected'.          
025200     05  FILLER PIC X(79) VALUE SPACES.                                   
025300 01  RPT-STATS-HDR4.                                                      
025400     05  FILLER PIC X(26) VALUE '-----------   ------------'.             
025500     05  FILLER PIC X(28) VALUE '   -----------   -----------'.           
025600     05  FILLER PIC X(79) VALUE SPACES.                                   
025700 01  RPT-STATS-DETAIL.                                                    
025800     05  RPT-TRAN            PIC X(10).                                   
025900     05  FILLER              PIC X(4)     VALUE SPACES.                   
026000     05  RPT-NUM-TRANS       PIC ZZZ,ZZZ,ZZ9.                             
026100     05  FILLER              PIC X(3)     VALUE SPACES.                   
026200     05  RPT-NUM-TRAN-PROC   PIC ZZZ,ZZZ,ZZ9.                             
026300     05  FILLER              PIC X(3)     VALUE SPACES.                   
026400     05  RPT-NUM-TRAN-ERR    PIC ZZZ,ZZZ,ZZ9.                             
026500     05  FILLER              PIC X(80)   VALUE SPACES.                    
026600*                                                                         
026700****************************************************************          
026800 PROCEDURE DIVISION.                                                      
026900****************************************************************          
027000*                                                                         
027100 000-MAIN.                                                                
027200     ACCEPT CURRENT-DATE FROM DATE.                                       
027300     ACCEPT CURRENT-TIME FROM TIME.                                       
027400     DISPLAY 'ORDNEW STARTED DATE = ' CURRENT-MONTH '/'                   
027500            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
027600*                                                                         
027700     PERFORM 700-OPEN-FILES.                                              
027800     PERFORM 800-INIT-REPORT.                                             
027900*                                                                         
028000     PERFORM 500-LOAD-ASSET-TABLE THRU 500-EXIT.                          
028100     PERFORM 510-LOAD-ORDER-TABLE THRU 510-EXIT.                          
028200*                                                                         
028300     PERFORM 710-READ-INTAKE-FILE.                                        
028400     PERFORM 100-PROCESS-ORDER-TRAN                                       
028500             UNTIL WS-OTK-EOF = 'Y'.                                      
028600*                                                                         
028700     PERFORM 520-REWRITE-ASSET-FILE THRU 520-EXIT.                        
028800     PERFORM 530-REWRITE-ORDER-FILE THRU 530-EXIT.                        
028900*                                                                         
029000     PERFORM 850-REPORT-TRAN-STATS.                                       
029100     PERFORM 790-CLOSE-FILES.                                             
029200*                                                                         
029300     GOBACK.                                                              
029400*                                                                         
029500 100-PROCESS-ORDER-TRAN.                                                  
029600     MOVE 'Y'  TO WS-TRAN-OK.                                             
029700     EVALUATE OTK-ORDER-SIDE                                              
029800        WHEN 'BUY '                                                       
029900            ADD +1  TO NUM-BUY-REQUESTS                                   
030000            PERFORM 200-PROCESS-BUY-ORDER THRU 200-EXIT                   
030100        WHEN 'SELL'                                                       
030200            ADD +1  TO NUM-SELL-REQUESTS                                  
030300            PERFORM 210-PROCESS-SELL-ORDER THRU 210-EXIT                  
030400        WHEN OTHER                                                        
030500            MOVE 'N'  TO WS-TRAN-OK                                       
030600            MOVE 'UNRECOGNIZED ORDER SIDE ON INTAKE RECORD'               
030700                                       TO WS-TRAN-MSG                     
030800            PERFORM 299-REPORT-BAD-TRAN                                   
030900     END-EVALUATE.                                                        
031000     PERFORM 710-READ-INTAKE-FILE.                                        
031100*                                                                         
031200 200-PROCESS-BUY-ORDER.                                                   
031300*        BUY - RESERVE SIZE * PRICE OUT OF THE CUSTOMER'S TRY             
031400*        USABLE-SIZE.  SEE BUSINESS RULE "BUY RESERVATION".               
031500     MOVE OTK-CUSTOMER-ID  TO WS-CALL-CUSTOMER-ID.                        
031600     MOVE OTK-ASSET-NAME   TO WS-CALL-ASSET-NAME.                         
031700     MOVE OTK-SIZE         TO WS-CALL-SIZE.                               
031800     MOVE OTK-PRICE        TO WS-CALL-PRICE.                              
031900     MOVE 'RESRV-BUY '     TO WS-CALL-FUNCTION-CD.                        
032000     CALL 'ASSETUPD' USING WS-ASSET-TABLE, WS-NEXT-ASSET-ID,              
032100                            WS-CALL-FUNCTION-CD,                          
032200                            WS-CALL-ORDER-WORK, WS-CALL-RETURN-CD.        
032300     IF NOT WS-RC-OK                                                      
032400         PERFORM 299-REPORT-BAD-TRAN                                      
032500         GO TO 200-EXIT                                                   
032600     END-IF.                                                              
032700     ADD +1  TO NUM-BUY-PROCESSED.                                        
032800     PERFORM 220-WRITE-NEW-ORDER THRU 220-EXIT.                           
032900     PERFORM 298-REPORT-OK-TRAN.                                          
033000 200-EXIT.                                                                
033100     EXIT.                                                                
033200*                                                                         
033300 210-PROCESS-SELL-ORDER.                                                  
033400*        SELL - RESERVE SIZE OUT OF THE TRADED ASSET'S USABLE-            
033500*        SIZE.  SEE BUSINESS RULE "SELL RESERVATION".                     
033600     MOVE OTK-CUSTOMER-ID  TO WS-CALL-CUSTOMER-ID.                        
033700     MOVE OTK-ASSET-NAME   TO WS-CALL-ASSET-NAME.                         
033800     MOVE OTK-SIZE         TO WS-CALL-SIZE.                               
033900     MOVE OTK-PRICE        TO WS-CALL-PRICE.                              
034000     MOVE 'RESRVSELL '     TO WS-CALL-FUNCTION-CD.                        
034100     CALL 'ASSETUPD' USING WS-ASSET-TABLE, WS-NEXT-ASSET-ID,              
034200                            WS-CALL-FUNCTION-CD,                          
034300                            WS-CALL-ORDER-WORK, WS-CALL-RETURN-CD.        
034400     IF NOT WS-RC-OK                                                      
034500         PERFORM 299-REPORT-BAD-TRAN                                      
034600         GO TO 210-EXIT                                                   
034700     END-IF.                                                              
034800     ADD +1  TO NUM-SELL-PROCESSED.                                       
034900     PERFORM 220-WRITE-NEW-ORDER THRU 220-EXIT.                           
035000     PERFORM 298-REPORT-OK-TRAN.                                          
035100 210-EXIT.                                                                
035200     EXIT.                                                                
035300*                                                                         
035400 220-WRITE-NEW-ORDER.                                                     
035500*        APPENDS THE NEW PENDING ORDER TO THE IN-MEMORY ORDER             
035600*        TABLE - THE FILE ITSELF IS REWRITTEN ONCE, AT EOF, BY            
035700*        530-REWRITE-ORDER-FILE.                                          
035800     PERFORM 090-DERIVE-CENTURY THRU 090-EXIT.                            
035900     ADD +1  TO WS-ORD-COUNT.                                             
036000     SET WS-ORD-IDX  TO WS-ORD-COUNT.                                     
036100     ADD +1  TO WS-NEXT-ORDER-ID.                                         
036200     MOVE WS-NEXT-ORDER-ID   TO WS-ORD-ORDER-ID(WS-ORD-IDX).              
036300     MOVE OTK-CUSTOMER-ID    TO WS-ORD-CUSTOMER-ID(WS-ORD-IDX).           
036400     MOVE OTK-ASSET-NAME     TO WS-ORD-ASSET-NAME(WS-ORD-IDX).            
036500     MOVE OTK-ORDER-SIDE     TO WS-ORD-ORDER-SIDE(WS-ORD-IDX).            
036600     MOVE OTK-SIZE           TO WS-ORD-SIZE(WS-ORD-IDX).                  
036700     MOVE OTK-PRICE          TO WS-ORD-PRICE(WS-ORD-IDX).                 
036800     MOVE 'PENDING '         TO WS-ORD-STATUS-CD(WS-ORD-IDX).             
036900     MOVE WS-CREATE-STAMP    TO WS-ORD-CREATE-STAMP(WS-ORD-IDX).          
037000 220-EXIT.                                                                
037100     EXIT.                                                                
037200*                                                                         
037300 090-DERIVE-CENTURY.                                                      
037400*        Y2K WINDOWING - CENTURY DERIVED FROM THE 2-DIGIT YEAR            
037500*        RETURNED BY ACCEPT FROM DATE.  ORDER-ENTRY DATES ARE             
037600*        ALWAYS "TODAY", SO A SIMPLE 50/50 WINDOW IS SUFFICIENT.          
037700     IF CURRENT-YEAR < 50                                                 
037800         MOVE 20  TO WS-CS-CENTURY                                        
037900     ELSE                                                                 
038000         MOVE 19  TO WS-CS-CENTURY                                        
038100     END-IF.                                                              
038200     MOVE CURRENT-YEAR      TO WS-CS-YY.                                  
038300     MOVE CURRENT-MONTH     TO WS-CS-MM.                                  
038400     MOVE CURRENT-DAY       TO WS-CS-DD.                                  
038500     MOVE CURRENT-HOUR      TO WS-CS-HH.                                  
038600     MOVE CURRENT-MINUTE    TO WS-CS-MIN.                                 
038700     MOVE CURRENT-SECOND    TO WS-CS-SS.                                  
038800 090-EXIT.                                                                
038900     EXIT.                                                                
039000*                                                                         
039100 298-REPORT-OK-TRAN.                                                      
039200     COMPUTE WS-TOTAL-AMOUNT = OTK-SIZE * OTK-PRICE.                      
039300     MOVE WS-NEXT-ORDER-ID   TO RPT-ACC-ORDER-ID.                         
039400     MOVE OTK-CUSTOMER-ID    TO RPT-ACC-CUST-ID.                          
039500     MOVE OTK-ORDER-SIDE     TO RPT-ACC-SIDE.                             
039600     MOVE OTK-ASSET-NAME     TO RPT-ACC-ASSET.                            
039700     MOVE OTK-SIZE           TO RPT-ACC-SIZE.                             
039800     WRITE REPORT-RECORD FROM RPT-TRAN-ACCEPT.                            
039900*                                                                         
040000 299-REPORT-BAD-TRAN.                                                     
040100     MOVE OTK-CUSTOMER-ID    TO RPT-REJ-CUST-ID.                          
040200     MOVE OTK-ASSET-NAME     TO RPT-REJ-ASSET.                            
040300     MOVE OTK-ORDER-SIDE     TO RPT-REJ-SIDE.                             
040400     EVALUATE TRUE                                                        
040500        WHEN WS-RC-INSUFFICIENT-BAL                                       
040600            MOVE 'INSUFFICIENT BALANCE' TO RPT-REJ-REASON                 
040700        WHEN WS-RC-NO-CASH-ACCOUNT                                        
040800            MOVE 'NO CASH (TRY) ACCOUNT' TO RPT-REJ-REASON                
040900        WHEN WS-RC-NO-ASSET-ACCOUNT                                       
041000            MOVE 'NO ACCOUNT FOR ASSET'  TO RPT-REJ-REASON                
041100        WHEN OTHER                                                        
041200            MOVE WS-TRAN-MSG            TO RPT-REJ-REASON                 
041300     END-EVALUATE.                                                        
041400     WRITE REPORT-RECORD FROM RPT-TRAN-REJECT.                            
041500*                                                                         
041600****************************************************************          
041700*    FILE HANDLING                                                        
041800****************************************************************          
041900 700-OPEN-FILES.                                                          
042000     OPEN INPUT    ASSET-FILE                                             
042100                    ORDER-FILE                                            
042200                    ORDER-INTAKE-FILE                                     
042300          OUTPUT    ASSET-FILE-OUT                                        
042400                    ORDER-FILE-OUT                                        
042500                    REPORT-FILE.                                          
042600     IF WS-ASTFILE-STATUS NOT = '00'                                      
042700       DISPLAY 'ERROR OPENING ASSET INPUT FILE. RC:'                      
042800               WS-ASTFILE-STATUS                                          
042900       MOVE 16 TO RETURN-CODE                                             
043000       MOVE 'Y' TO WS-OTK-EOF                                             
043100     END-IF.                                                              
043200     IF WS-ORDFILE-STATUS NOT = '00'                                      
043300       DISPLAY 'ERROR OPENING ORDER INPUT FILE. RC:'                      
043400               WS-ORDFILE-STATUS                                          
043500       MOVE 16 TO RETURN-CODE                                             
043600       MOVE 'Y' TO WS-OTK-EOF                                             
043700     END-IF.                                                              
043800     IF WS-OTKFILE-STATUS NOT = '00'                                      
043900       DISPLAY 'ERROR OPENING ORDER-INTAKE FILE. RC:'                     
044000               WS-OTKFILE-STATUS                                          
044100       MOVE 16 TO RETURN-CODE                                             
044200       MOVE 'Y' TO WS-OTK-EOF                                             
044300     END-IF.                                                              
044400*                                                                         
044500 710-READ-INTAKE-FILE.                                                    
044600     READ ORDER-INTAKE-FILE                                               
044700       AT END MOVE 'Y' TO WS-OTK-EOF.                                     
044800*                                                                         
044900 500-LOAD-ASSET-TABLE.                                                    
045000*        LOADS THE FULL ASSET MASTER INTO WS-ASSET-TABLE.  THE            
045100*        MASTER IS NOT CLOSED AND RE-OPENED - IT STAYS OPEN SO            
045200*        520-REWRITE-ASSET-FILE CAN WRITE THE OUTPUT COPY OVER            
045300*        THE SAME LOGICAL RECORD COUNT.                                   
045400     PERFORM 505-READ-ASSET-REC THRU 505-EXIT                             
045500             UNTIL WS-ASSET-EOF = 'Y'.                                    
045600 500-EXIT.                                                                
045700     EXIT.                                                                
045800*                                                                         
045900 505-READ-ASSET-REC.                                                      
046000     READ ASSET-FILE                                                      
046100       AT END MOVE 'Y' TO WS-ASSET-EOF.                                   
046200     IF WS-ASSET-EOF NOT = 'Y'                                            
046300         ADD +1  TO WS-AST-COUNT                                          
046400         SET WS-AST-IDX  TO WS-AST-COUNT                                  
046500         MOVE AST-CUSTOMER-ID  TO WS-AST-CUSTOMER-ID(WS-AST-IDX)          
046600         MOVE AST-ASSET-NAME   TO WS-AST-ASSET-NAME(WS-AST-IDX)           
046700         MOVE AST-ASSET-ID     TO WS-AST-ASSET-ID(WS-AST-IDX)             
046800         MOVE AST-SIZE         TO WS-AST-SIZE(WS-AST-IDX)                 
046900         MOVE AST-USABLE-SIZE  TO WS-AST-USABLE-SIZE(WS-AST-IDX)          
047000         IF AST-ASSET-ID > WS-NEXT-ASSET-ID                               
047100             MOVE AST-ASSET-ID  TO WS-NEXT-ASSET-ID                       
047200         END-IF                                                           
047300     END-IF.                                                              
047400 505-EXIT.                                                                
047500     EXIT.                                                                
047600*                                                                         
047700 510-LOAD-ORDER-TABLE.                                                    
047800     PERFORM 515-READ-ORDER-REC THRU 515-EXIT                             
047900             UNTIL WS-ORDER-EOF = 'Y'.                                    
048000 510-EXIT.                                                                
048100     EXIT.                                                                
048200*                                                                         
048300 515-READ-ORDER-REC.                                                      
048400     READ ORDER-FILE                                                      
048500       AT END MOVE 'Y' TO WS-ORDER-EOF.                                   
048600     IF WS-ORDER-EOF NOT = 'Y'                                            
048700         ADD +1  TO WS-ORD-COUNT                                          
048800         SET WS-ORD-IDX  TO WS-ORD-COUNT                                  
048900         MOVE ORD-ORDER-ID       TO WS-ORD-ORDER-ID(WS-ORD-IDX)           
049000         MOVE ORD-CUSTOMER-ID    TO WS-ORD-CUSTOMER-ID(WS-ORD-IDX)        
049100         MOVE ORD-ASSET-NAME     TO WS-ORD-ASSET-NAME(WS-ORD-IDX)         
049200         MOVE ORD-ORDER-SIDE     TO WS-ORD-ORDER-SIDE(WS-ORD-IDX)         
049300         MOVE ORD-SIZE           TO WS-ORD-SIZE(WS-ORD-IDX)               
049400         MOVE ORD-PRICE          TO WS-ORD-PRICE(WS-ORD-IDX)              
049500         MOVE ORD-STATUS-CD      TO WS-ORD-STATUS-CD(WS-ORD-IDX)          
049600         MOVE ORD-CREATE-DATE-TIME                                        
049700                           TO WS-ORD-CREATE-STAMP(WS-ORD-IDX)             
049800         IF ORD-ORDER-ID > WS-NEXT-ORDER-ID                               
049900             MOVE ORD-ORDER-ID  TO WS-NEXT-ORDER-ID                       
050000         END-IF                                                           
050100     END-IF.                                                              
050200 515-EXIT.                                                                
050300     EXIT.                                                                
050400*                                                                         
050500 520-REWRITE-ASSET-FILE.                                                  
050600     PERFORM 525-WRITE-ONE-ASSET THRU 525-EXIT                            
050700             VARYING WS-AST-IDX FROM 1 BY 1                               
050800             UNTIL WS-AST-IDX > WS-AST-COUNT.                             
050900 520-EXIT.                                                                
051000     EXIT.                                                                
051100*                                                                         
051200 525-WRITE-ONE-ASSET.                                                     
051300     MOVE WS-AST-CUSTOMER-ID(WS-AST-IDX) TO ASTOUT-CUSTOMER-ID.           
051400     MOVE WS-AST-ASSET-NAME(WS-AST-IDX)  TO ASTOUT-ASSET-NAME.            
051500     MOVE WS-AST-ASSET-ID(WS-AST-IDX)    TO ASTOUT-ASSET-ID.              
051600     MOVE WS-AST-SIZE(WS-AST-IDX)        TO ASTOUT-SIZE.                  
051700     MOVE WS-AST-USABLE-SIZE(WS-AST-IDX) TO ASTOUT-USABLE-SIZE.           
051800     WRITE ASTOUT-REC.                                                    
051900 525-EXIT.                                                                
052000     EXIT.                                                                
052100*                                                                         
052200 530-REWRITE-ORDER-FILE.                                                  
052300     PERFORM 535-WRITE-ONE-ORDER THRU 535-EXIT                            
052400             VARYING WS-ORD-IDX FROM 1 BY 1                               
052500             UNTIL WS-ORD-IDX > WS-ORD-COUNT.                             
052600 530-EXIT.                                                                
052700     EXIT.                                                                
052800*                                                                         
052900 535-WRITE-ONE-ORDER.                                                     
053000     MOVE WS-ORD-ORDER-ID(WS-ORD-IDX)    TO ORDOUT-ORDER-ID.              
053100     MOVE WS-ORD-CUSTOMER-ID(WS-ORD-IDX) TO ORDOUT-CUSTOMER-ID.           
053200     MOVE WS-ORD-ASSET-NAME(WS-ORD-IDX)  TO ORDOUT-ASSET-NAME.            
053300     MOVE WS-ORD-ORDER-SIDE(WS-ORD-IDX)  TO ORDOUT-ORDER-SIDE.            
053400     MOVE WS-ORD-SIZE(WS-ORD-IDX)        TO ORDOUT-SIZE.                  
053500     MOVE WS-ORD-PRICE(WS-ORD-IDX)       TO ORDOUT-PRICE.                 
053600     MOVE WS-ORD-STATUS-CD(WS-ORD-IDX)   TO ORDOUT-STATUS-CD.             
053700     MOVE WS-ORD-CREATE-STAMP(WS-ORD-IDX)                                 
053800                                 TO ORDOUT-CREATE-DATE-TIME.              
053900     WRITE ORDOUT-REC.                                                    
054000 535-EXIT.                                                                
054100     EXIT.                                                                
054200*                                                                         
054300 790-CLOSE-FILES.                                                         
054400     CLOSE ASSET-FILE       ASSET-FILE-OUT                                
054500           ORDER-FILE       ORDER-FILE-OUT                                
054600           ORDER-INTAKE-FILE                                              
054700           REPORT-FILE.                                                   
054800*                                                                         
054900 800-INIT-REPORT.                                                         
055000     MOVE CURRENT-YEAR   TO RPT-YY.                                       
055100     MOVE CURRENT-MONTH  TO RPT-MM.                                       
055200     MOVE CURRENT-DAY    TO RPT-DD.                                       
055300     MOVE CURRENT-HOUR   TO RPT-HH.                                       
055400     MOVE CURRENT-MINUTE TO RPT-MIN.                                      
055500     MOVE CURRENT-SECOND TO RPT-SS.                                       
055600     WRITE REPORT-RECORD FROM RPT-HEADER1.                                
055700*                                                                         
055800 850-REPORT-TRAN-STATS.                                                   
055900     WRITE REPORT-RECORD FROM RPT-STATS-HDR1.                             
056000     WRITE REPORT-RECORD FROM RPT-STATS-HDR2.                             
056100     WRITE REPORT-RECORD FROM RPT-STATS-HDR3.                             
056200     WRITE REPORT-RECORD FROM RPT-STATS-HDR4.                             
056300*                                                                         
056400     MOVE 'BUY       '        TO RPT-TRAN.                                
056500     MOVE NUM-BUY-REQUESTS    TO RPT-NUM-TRANS.                           
056600     MOVE NUM-BUY-PROCESSED   TO RPT-NUM-TRAN-PROC.                       
056700     COMPUTE RPT-NUM-TRAN-ERR =                                           
056800                NUM-BUY-REQUESTS  -  NUM-BUY-PROCESSED.                   
056900     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
057000*                                                                         
057100     MOVE 'SELL      '        TO RPT-TRAN.                                
057200     MOVE NUM-SELL-REQUESTS   TO RPT-NUM-TRANS.                           
057300     MOVE NUM-SELL-PROCESSED  TO RPT-NUM-TRAN-PROC.                       
057400     COMPUTE RPT-NUM-TRAN-ERR =                                           
057500                NUM-SELL-REQUESTS  -  NUM-SELL-PROCESSED.                 
057600     WRITE REPORT-RECORD  FROM  RPT-STATS-DETAIL.                         
