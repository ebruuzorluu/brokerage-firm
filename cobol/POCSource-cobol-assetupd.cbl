000100****************************************************************          
000200* PROGRAM:  ASSETUPD                                                      
000300*                                                                         
000400* AUTHOR :  W. HALVERSEN                                                  
000500* INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT                 
000600* DATE-WRITTEN. 01/28/91                                                  
000700* DATE-COMPILED. 01/28/91                                                 
000800* SECURITY. INTERNAL USE ONLY                                             
000900*                                                                         
001000* SUBPROGRAM CALLED BY ORDNEW AND ORDADM TO APPLY ONE BALANCE             
001100* POSTING TO THE IN-MEMORY ASSET TABLE - A RESERVE OR REVERSE             
001200* (ORDER-ENTRY / CANCEL SIDE) OR A MATCH (ADMIN SIDE).  THE               
001300* CALLER PASSES THE WHOLE ASSET TABLE BY REFERENCE SO A NEWLY             
001400* OPENED ROW (MATCH-BUY, NO EXISTING HOLDING) IS VISIBLE TO               
001500* THE CALLER ON RETURN WITHOUT A SEPARATE RE-READ.                        
001600*                                                                         
001700* DOES NOT OPEN OR TOUCH ANY FILE - THE ASSET MASTER I/O IS               
001800* ALL DONE BY THE CALLING PROGRAM.  THIS KEEPS THE POSTING                
001900* ARITHMETIC IN ONE PLACE FOR BOTH THE ORDER-ENTRY RESERVE/               
002000* REVERSE PATH AND THE ADMIN MATCH PATH.                                  
002100****************************************************************          
002200*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM - RESERVE-BUY            
002300*                                AND RESERVE-SELL ONLY                    
002400*    W. HALVERSEN    03/14/91   ADDED REVERSE-BUY, REVERSE-SELL           
002500*                                FOR CANCEL PROCESSING, REQ 91-114        
002600*    D. OKONKWO      11/09/94   ADDED MATCH-BUY, MATCH-SELL AND           
002700*                                THE CREATE-ROW LOGIC FOR A NEW           
002800*                                HOLDING OPENED AT MATCH TIME             
002900*                                (REQ 94-871)                             
003000*    D. OKONKWO      02/18/99   Y2K REVIEW - NO DATE FIELDS IN            
003100*                                THIS PROGRAM, NO CHANGE REQUIRED Y2K1999 
003200*    T. ARCE         07/11/03   CONVERTED TABLE SCAN FROM PERFORM         
003300*                                VARYING TO SEARCH, ADDED RETURN          
003400*                                CODES 1-3 (AUDIT FINDING 03-2201)        
003500*    T. ARCE         09/14/07   TOTAL-AMOUNT NOW ROUNDED ONLY ON          
003600*                                THE STORE, NOT ON THE MULTIPLY,          
003700*                                PER RECONCILIATION REQ 07-449            
003800****************************************************************          
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID. ASSETUPD.                                                    
004100 AUTHOR. W. HALVERSEN.                                                    
004200 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
004300 DATE-WRITTEN. 01/28/91.                                                  
004400 DATE-COMPILED. 01/28/91.                                                 
004500 SECURITY. INTERNAL USE ONLY.                                             
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800 SOURCE-COMPUTER. IBM-390.                                                
004900 OBJECT-COMPUTER. IBM-390.                                                
005000 SPECIAL-NAMES.                                                           
005100     UPSI-0 ON  STATUS IS UPSI-0-ON                                       
005200            OFF STATUS IS UPSI-0-OFF.                                     
005300****************************************************************          
005400 DATA DIVISION.                                                           
005500 WORKING-STORAGE SECTION.                                                 
005600*                                                                         
005700*    SCRATCH SWITCHES AND SUBSCRIPTS - CARRIED AS 77-LEVEL                
005800*    ITEMS, THE SAME AS THE SHOP HAS ALWAYS DONE FOR THIS                 
005900*    KIND OF SCRATCH FIELD.                                               
006000 77  WS-CASH-FOUND-SW           PIC X(01) VALUE 'N'.                      
006100     88  WS-CASH-FOUND               VALUE 'Y'.                           
006200 77  WS-TRADED-FOUND-SW         PIC X(01) VALUE 'N'.                      
006300     88  WS-TRADED-FOUND              VALUE 'Y'.                          
006400 77  WS-CASH-IDX                PIC S9(5)  COMP VALUE 0.                  
006500 77  WS-TRADED-IDX              PIC S9(5)  COMP VALUE 0.                  
006600*                                                                         
006700 01  WS-WORK-FIELDS.                                                      
006800     05  WS-TOTAL-AMOUNT            PIC S9(17)V9(4) COMP-3                
006900                                     VALUE 0.                             
007000     05  FILLER                     PIC X(20) VALUE SPACES.               
007100*                                                                         
007200 01  WS-DIAG-AREA.                                                        
007300     05  WS-DIAG-FUNCTION           PIC X(10).                            
007400     05  WS-DIAG-CUST-ID            PIC 9(09).                            
007500     05  FILLER                     PIC X(20) VALUE SPACES.               
007600 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA.                               
007700     05  WS-DIAG-RAW                PIC X(39).                            
007800*                                                                         
007900****************************************************************          
008000 LINKAGE SECTION.                                                         
008100****************************************************************          
008200*                                                                         
008300 01  LK-ASSET-TABLE.                                                      
008400     05  LK-AST-COUNT               PIC S9(05) COMP.                      
008500     05  LK-AST-ENTRY OCCURS 5000 TIMES                                   
008600                      INDEXED BY LK-AST-IDX.                              
008700         10  LK-AST-CUSTOMER-ID     PIC 9(09).                            
008800         10  LK-AST-ASSET-NAME      PIC X(10).                            
008900         10  LK-AST-ASSET-ID        PIC 9(09).                            
009000         10  LK-AST-SIZE            PIC S9(17)V99 COMP-3.                 
009100         10  LK-AST-USABLE-SIZE     PIC S9(17)V99 COMP-3.                 
009200*                                                                         
009300 01  LK-NEXT-ASSET-ID               PIC 9(09).                            
009400 01  LK-NEXT-ASSET-ID-X REDEFINES LK-NEXT-ASSET-ID                        
009500                                   PIC 9(09).                             
009600*                                                                         
009700 01  LK-FUNCTION-CD                 PIC X(10).                            
009800     88  LK-FUNC-RESERVE-BUY            VALUE 'RESRV-BUY '.               
009900     88  LK-FUNC-RESERVE-SELL           VALUE 'RESRVSELL '.               
010000     88  LK-FUNC-REVERSE-BUY            VALUE 'REVRS-BUY '.               
010100     88  LK-FUNC-REVERSE-SELL           VALUE 'REVRSSELL '.               
010200     88  LK-FUNC-MATCH-BUY              VALUE 'MATCH-BUY '.               
010300     88  LK-FUNC-MATCH-SELL             VALUE 'MATCHSELL '.               
010400*                                                                         
010500 01  LK-ORDER-WORK.                                                       
010600     05  LK-CUSTOMER-ID             PIC 9(09).                            
010700     05  LK-ASSET-NAME              PIC X(10).                            
010800     05  LK-SIZE                    PIC S9(17)V99 COMP-3.                 
010900     05  LK-PRICE                   PIC S9(17)V99 COMP-3.                 
011000 01  LK-ORDER-WORK-ALT REDEFINES LK-ORDER-WORK.                           
011100     05  LK-ORDER-WORK-RAW          PIC X(41).                            
011200*                                                                         
011300 01  LK-RETURN-CD                   PIC 9(04) COMP.                       
011400     88  LK-RC-OK                       VALUE 0.                          
011500     88  LK-RC-INSUFFICIENT-BAL         VALUE 1.                          
011600     88  LK-RC-NO-CASH-ACCOUNT          VALUE 2.                          
011700     88  LK-RC-NO-ASSET-ACCOUNT         VALUE 3.                          
011800*                                                                         
011900****************************************************************          
012000 PROCEDURE DIVISION USING LK-ASSET-TABLE                                  
012100                           LK-NEXT-ASSET-ID                               
012200                           LK-FUNCTION-CD                                 
012300                           LK-ORDER-WORK                                  
012400                           LK-RETURN-CD.                                  
012500****************************************************************          
012600*                                                                         
012700     MOVE ZERO  TO LK-RETURN-CD.                                          
012800     MOVE LK-FUNCTION-CD  TO WS-DIAG-FUNCTION.                            
012900     MOVE LK-CUSTOMER-ID  TO WS-DIAG-CUST-ID.                             
013000*                                                                         
013100     EVALUATE TRUE                                                        
013200        WHEN LK-FUNC-RESERVE-BUY                                          
013300            PERFORM 200-RESERVE-BUY   THRU 200-EXIT                       
013400        WHEN LK-FUNC-RESERVE-SELL                                         
013500            PERFORM 210-RESERVE-SELL  THRU 210-EXIT                       
013600        WHEN LK-FUNC-REVERSE-BUY                                          
013700            PERFORM 300-REVERSE-BUY   THRU 300-EXIT                       
013800        WHEN LK-FUNC-REVERSE-SELL                                         
013900            PERFORM 310-REVERSE-SELL  THRU 310-EXIT                       
014000        WHEN LK-FUNC-MATCH-BUY                                            
014100            PERFORM 400-MATCH-BUY     THRU 400-EXIT                       
014200        WHEN LK-FUNC-MATCH-SELL                                           
014300            PERFORM 410-MATCH-SELL    THRU 410-EXIT                       
014400        WHEN OTHER                                                        
014500            MOVE 9  TO LK-RETURN-CD                                       
014600     END-EVALUATE.                                                        
014700*                                                                         
014800     GOBACK.                                                              
014900*                                                                         
015000****************************************************************          
015100*    RESERVE PROCESSING - ORDER-ENTRY SIDE (CALLED BY ORDNEW)             
015200****************************************************************          
015300 200-RESERVE-BUY.                                                         
015400*        BUY RESERVE - DEBIT THE CUSTOMER'S TRY USABLE-SIZE               
015500*        BY SIZE * PRICE.  REJECT IF NO TRY ROW OR SHORT FUNDS.           
015600     PERFORM 100-FIND-CASH-ASSET THRU 100-EXIT.                           
015700     IF NOT WS-CASH-FOUND                                                 
015800         MOVE 2  TO LK-RETURN-CD                                          
015900         GO TO 200-EXIT                                                   
016000     END-IF.                                                              
016100     COMPUTE WS-TOTAL-AMOUNT = LK-SIZE * LK-PRICE.                        
016200     IF LK-AST-USABLE-SIZE(WS-CASH-IDX) < WS-TOTAL-AMOUNT                 
016300         MOVE 1  TO LK-RETURN-CD                                          
016400         GO TO 200-EXIT                                                   
016500     END-IF.                                                              
016600     COMPUTE LK-AST-USABLE-SIZE(WS-CASH-IDX) ROUNDED =                    
016700             LK-AST-USABLE-SIZE(WS-CASH-IDX) - WS-TOTAL-AMOUNT.           
016800 200-EXIT.                                                                
016900     EXIT.                                                                
017000*                                                                         
017100 210-RESERVE-SELL.                                                        
017200*        SELL RESERVE - DEBIT THE TRADED ASSET'S USABLE-SIZE              
017300*        BY THE ORDER SIZE.  REJECT IF NO ROW OR SHORT SHARES.            
017400     PERFORM 150-FIND-TRADED-ASSET THRU 150-EXIT.                         
017500     IF NOT WS-TRADED-FOUND                                               
017600         MOVE 3  TO LK-RETURN-CD                                          
017700         GO TO 210-EXIT                                                   
017800     END-IF.                                                              
017900     IF LK-AST-USABLE-SIZE(WS-TRADED-IDX) < LK-SIZE                       
018000         MOVE 1  TO LK-RETURN-CD                                          
018100         GO TO 210-EXIT                                                   
018200     END-IF.                                                              
018300     COMPUTE LK-AST-USABLE-SIZE(WS-TRADED-IDX) ROUNDED =                  
018400             LK-AST-USABLE-SIZE(WS-TRADED-IDX) - LK-SIZE.                 
018500 210-EXIT.                                                                
018600     EXIT.                                                                
018700*                                                                         
018800****************************************************************          
018900*    REVERSE PROCESSING - CANCEL SIDE (CALLED BY ORDADM)                  
019000****************************************************************          
019100 300-REVERSE-BUY.                                                         
019200*        UNDOES 200-RESERVE-BUY - CREDIT TRY USABLE-SIZE BACK             
019300*        BY SIZE * PRICE.  ORDADM HAS ALREADY VERIFIED THE                
019400*        ORDER IS PENDING AND OWNED BY THE REQUESTING CUSTOMER.           
019500     PERFORM 100-FIND-CASH-ASSET THRU 100-EXIT.                           
019600     IF NOT WS-CASH-FOUND                                                 
019700         MOVE 2  TO LK-RETURN-CD                                          
019800         GO TO 300-EXIT                                                   
019900     END-IF.                                                              
020000     COMPUTE WS-TOTAL-AMOUNT = LK-SIZE * LK-PRICE.                        
020100     COMPUTE LK-AST-USABLE-SIZE(WS-CASH-IDX) ROUNDED =                    
020200             LK-AST-USABLE-SIZE(WS-CASH-IDX) + WS-TOTAL-AMOUNT.           
020300 300-EXIT.                                                                
020400     EXIT.                                                                
020500*                                                                         
020600 310-REVERSE-SELL.                                                        
020700*        UNDOES 210-RESERVE-SELL - CREDIT THE TRADED ASSET'S              
020800*        USABLE-SIZE BACK BY THE ORDER SIZE.                              
020900     PERFORM 150-FIND-TRADED-ASSET THRU 150-EXIT.                         
021000     IF NOT WS-TRADED-FOUND                                               
021100         MOVE 3  TO LK-RETURN-CD                                          
021200         GO TO 310-EXIT                                                   
021300     END-IF.                                                              
021400     COMPUTE LK-AST-USABLE-SIZE(WS-TRADED-IDX) ROUNDED =                  
021500             LK-AST-USABLE-SIZE(WS-TRADED-IDX) + LK-SIZE.                 
021600 310-EXIT.                                                                
021700     EXIT.                                                                
021800*                                                                         
021900****************************************************************          
022000*    MATCH PROCESSING - ADMIN SIDE (CALLED BY ORDADM)                     
022100****************************************************************          
022200 400-MATCH-BUY.                                                           
022300*        BUY MATCH - DEBIT TRY.SIZE (TOTAL, NOT USABLE - THE              
022400*        USABLE PORTION WAS ALREADY TAKEN AT RESERVE TIME) BY             
022500*        SIZE * PRICE.  CREDIT THE TRADED ASSET'S SIZE AND                
022600*        USABLE-SIZE BY THE ORDER SIZE, OPENING A NEW ROW AT              
022700*        ZERO IF THE CUSTOMER HAS NO EXISTING HOLDING IN IT.              
022800     PERFORM 100-FIND-CASH-ASSET THRU 100-EXIT.                           
022900     IF NOT WS-CASH-FOUND                                                 
023000         MOVE 2  TO LK-RETURN-CD                                          
023100         GO TO 400-EXIT                                                   
023200     END-IF.                                                              
023300     COMPUTE WS-TOTAL-AMOUNT = LK-SIZE * LK-PRICE.                        
023400     COMPUTE LK-AST-SIZE(WS-CASH-IDX) ROUNDED =                           
023500             LK-AST-SIZE(WS-CASH-IDX) - WS-TOTAL-AMOUNT.                  
023600     PERFORM 150-FIND-TRADED-ASSET THRU 150-EXIT.                         
023700     IF NOT WS-TRADED-FOUND                                               
023800         PERFORM 450-CREATE-ASSET-ROW THRU 450-EXIT                       
023900     END-IF.                                                              
024000     COMPUTE LK-AST-SIZE(WS-TRADED-IDX) =                                 
024100             LK-AST-SIZE(WS-TRADED-IDX) + LK-SIZE.                        
024200     COMPUTE LK-AST-USABLE-SIZE(WS-TRADED-IDX) =                          
024300             LK-AST-USABLE-SIZE(WS-TRADED-IDX) + LK-SIZE.                 
024400 400-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700 410-MATCH-SELL.                                                          
024800*        SELL MATCH - DEBIT THE TRADED ASSET'S SIZE BY THE                
024900*        ORDER SIZE.  CREDIT TRY.SIZE AND TRY.USABLE-SIZE BY              
025000*        SIZE * PRICE.  TRY IS ASSUMED PRESENT - NO CREATE-IF-            
025100*        ABSENT FALLBACK ON THE CASH SIDE.                                
025200     PERFORM 150-FIND-TRADED-ASSET THRU 150-EXIT.                         
025300     IF NOT WS-TRADED-FOUND                                               
025400         MOVE 3  TO LK-RETURN-CD                                          
025500         GO TO 410-EXIT                                                   
025600     END-IF.                                                              
025700     COMPUTE LK-AST-SIZE(WS-TRADED-IDX) =                                 
025800             LK-AST-SIZE(WS-TRADED-IDX) - LK-SIZE.                        
025900     COMPUTE WS-TOTAL-AMOUNT = LK-SIZE * LK-PRICE.                        
026000     PERFORM 100-FIND-CASH-ASSET THRU 100-EXIT.                           
026100     IF NOT WS-CASH-FOUND                                                 
026200         MOVE 2  TO LK-RETURN-CD                                          
026300         GO TO 410-EXIT                                                   
026400     END-IF.                                                              
026500     COMPUTE LK-AST-SIZE(WS-CASH-IDX) ROUNDED =                           
026600             LK-AST-SIZE(WS-CASH-IDX) + WS-TOTAL-AMOUNT.                  
026700     COMPUTE LK-AST-USABLE-SIZE(WS-CASH-IDX) ROUNDED =                    
026800             LK-AST-USABLE-SIZE(WS-CASH-IDX) + WS-TOTAL-AMOUNT.           
026900 410-EXIT.                                                                
027000     EXIT.                                                                
027100*                                                                         
027200 450-CREATE-ASSET-ROW.                                                    
027300*        OPENS A NEW HOLDING FOR THE TRADED ASSET AT SIZE =               
027400*        USABLE-SIZE = ZERO, THEN LEAVES WS-TRADED-IDX POINTING           
027500*        AT IT SO 400-MATCH-BUY CAN CREDIT INTO IT.                       
027600     ADD 1  TO LK-AST-COUNT.                                              
027700     SET LK-AST-IDX  TO LK-AST-COUNT.                                     
027800     ADD 1  TO LK-NEXT-ASSET-ID.                                          
027900     MOVE LK-CUSTOMER-ID     TO LK-AST-CUSTOMER-ID(LK-AST-IDX).           
028000     MOVE LK-ASSET-NAME      TO LK-AST-ASSET-NAME(LK-AST-IDX).            
028100     MOVE LK-NEXT-ASSET-ID   TO LK-AST-ASSET-ID(LK-AST-IDX).              
028200     MOVE ZERO               TO LK-AST-SIZE(LK-AST-IDX).                  
028300     MOVE ZERO               TO LK-AST-USABLE-SIZE(LK-AST-IDX).           
028400     SET WS-TRADED-IDX       TO LK-AST-IDX.                               
028500     SET WS-TRADED-FOUND     TO TRUE.                                     
028600 450-EXIT.                                                                
028700     EXIT.                                                                
028800*                                                                         
028900****************************************************************          
029000*    COMMON TABLE LOOKUPS                                                 
029100****************************************************************          
029200 100-FIND-CASH-ASSET.                                                     
029300*        LOCATES THE CUSTOMER'S "TRY" ROW.  SEARCH IS SERIAL -            
029400*        THE TABLE IS NOT KEPT IN ASSET-NAME SEQUENCE.                    
029500     SET WS-CASH-FOUND-SW  TO FALSE.                                      
029600     SET LK-AST-IDX  TO 1.                                                
029700     SEARCH LK-AST-ENTRY VARYING LK-AST-IDX                               
029800         AT END                                                           
029900             SET WS-CASH-FOUND-SW  TO FALSE                               
030000         WHEN LK-AST-CUSTOMER-ID(LK-AST-IDX) = LK-CUSTOMER-ID             
030100          AND LK-AST-ASSET-NAME(LK-AST-IDX)  = 'TRY'                      
030200             SET WS-CASH-FOUND     TO TRUE                                
030300             SET WS-CASH-IDX       TO LK-AST-IDX                          
030400     END-SEARCH.                                                          
030500 100-EXIT.                                                                
030600     EXIT.                                                                
030700*                                                                         
030800 150-FIND-TRADED-ASSET.                                                   
030900*        LOCATES THE CUSTOMER'S ROW FOR THE ASSET NAMED ON THE            
031000*        ORDER (LK-ASSET-NAME).                                           
031100     SET WS-TRADED-FOUND-SW  TO FALSE.                                    
031200     SET LK-AST-IDX  TO 1.                                                
031300     SEARCH LK-AST-ENTRY VARYING LK-AST-IDX                               
031400         AT END                                                           
031500             SET WS-TRADED-FOUND-SW  TO FALSE                             
031600         WHEN LK-AST-CUSTOMER-ID(LK-AST-IDX) = LK-CUSTOMER-ID             
031700          AND LK-AST-ASSET-NAME(LK-AST-IDX)  = LK-ASSET-NAME              
031800             SET WS-TRADED-FOUND     TO TRUE                              
031900             SET WS-TRADED-IDX       TO LK-AST-IDX                        
032000     END-SEARCH.                                                          
032100 150-EXIT.                                                                
032200     EXIT.                                                                
