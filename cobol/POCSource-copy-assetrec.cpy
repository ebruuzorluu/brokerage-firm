000100****************************************************************          
000200* COPYBOOK:  ASSETREC                                                     
000300*                                                                         
000400* CUSTOMER ASSET BALANCE RECORD - ONE ENTRY PER CUSTOMER PER              
000500* HOLDING, INCLUDING THE CASH-EQUIVALENT "TRY" HOLDING.  USED             
000600* BY THE ORDER-ENTRY (ORDNEW), ORDER-ADMIN (ORDADM), BALANCE              
000700* POSTING (ASSETUPD) AND BALANCE LISTING (ASTLST) PROGRAMS.               
000800*                                                                         
000900* THE :TAG: LITERAL IS REPLACED BY THE INCLUDING PROGRAM SO A             
001000* SINGLE COPYBOOK SERVES BOTH THE FILE-SECTION RECORD AND THE             
001100* WORKING-STORAGE WORK RECORD, THE SAME WAY CUSTCOPY DOES FOR             
001200* THE CUSTOMER MASTER.                                                    
001300*                                                                         
001400*    W. HALVERSEN    01/09/91   ORIGINAL COPYBOOK                         
001500*    W. HALVERSEN    03/14/91   ADDED USABLE-SIZE FOR RESERVE             
001600*                                PROCESSING (REQ 91-114)                  
001700*    D. OKONKWO      11/02/94   ADDED MONTHLY AVG-SIZE HISTORY            
001800*                                TABLE FOR AUDIT REQ 94-870               
001900*    D. OKONKWO      02/18/99   Y2K - ACTIVITY DATE EXPANDED TO           
002000*                                CCYYMMDD (WAS YYMMDD)                    
002100*    T. ARCE         06/30/03   ADDED ASSET-TYPE-SW / 88-LEVELS           
002200*                                PER AUDIT FINDING 03-2201                
002300****************************************************************          
002400 01  :TAG:-REC.                                                           
002500*        --------------------------------------------------               
002600*        PRIMARY KEY - CUSTOMER-ID / ASSET-NAME.  THE ASSET               
002700*        MASTER IS CARRIED SEQUENTIAL, SORTED ASCENDING ON                
002800*        THIS KEY, AND LOADED WHOLE INTO THE WORKING-STORAGE              
002900*        ASSET TABLE FOR RANDOM-STYLE LOOKUP (SEE ASTTAB IN               
003000*        THE CALLING PROGRAM'S WORKING-STORAGE).                          
003100*        --------------------------------------------------               
003200     05  :TAG:-KEY.                                                       
003300         10  :TAG:-CUSTOMER-ID          PIC 9(09).                        
003400         10  :TAG:-ASSET-NAME           PIC X(10).                        
003500     05  :TAG:-ASSET-ID                 PIC 9(09).                        
003600*        SURROGATE ID, ASSIGNED WHEN THE HOLDING IS FIRST                 
003700*        CREATED (EITHER AT ORDER-ENTRY RESERVE TIME FOR AN               
003800*        EXISTING HOLDING, OR AT MATCH TIME WHEN A NEW ONE                
003900*        MUST BE OPENED - SEE ASSETUPD PARA 500/600).                     
004000     05  :TAG:-SIZE                     PIC S9(17)V99 COMP-3.             
004100*        TOTAL OWNED QUANTITY, INCLUDING THE PORTION RESERVED             
004200*        AGAINST PENDING ORDERS.                                          
004300     05  :TAG:-USABLE-SIZE              PIC S9(17)V99 COMP-3.             
004400*        PORTION OF :TAG:-SIZE NOT CURRENTLY RESERVED - THIS              
004500*        IS THE FIGURE CHECKED AND DEBITED AT ORDER-ENTRY TIME.           
004600     05  :TAG:-ASSET-TYPE-SW            PIC X(01).                        
004700         88  :TAG:-CASH-HOLDING             VALUE 'C'.                    
004800         88  :TAG:-SECURITY-HOLDING         VALUE 'S'.                    
004900         88  :TAG:-ASSET-TYPE-UNKNOWN       VALUE SPACE.                  
005000     05  :TAG:-LAST-ACTIVITY-DATE       PIC X(08).                        
005100*        CCYYMMDD OF LAST RESERVE, MATCH, OR CANCEL POSTING.              
005200     05  :TAG:-LAST-ACTIVITY-TIME       PIC X(06).                        
005300     05  :TAG:-LAST-ACTIVITY-CD         PIC X(01).                        
005400         88  :TAG:-LAST-ACT-RESERVE         VALUE 'R'.                    
005500         88  :TAG:-LAST-ACT-MATCH            VALUE 'M'.                   
005600         88  :TAG:-LAST-ACT-CANCEL           VALUE 'X'.                   
005700         88  :TAG:-LAST-ACT-NEW               VALUE 'N'.                  
005800*        --------------------------------------------------               
005900*        AVG-SIZE HISTORY - MONTHLY SNAPSHOT OF :TAG:-SIZE,               
006000*        REFRESHED BY THE (SEPARATE, NON-BATCH) MONTH-END                 
006100*        JOB.  CARRIED HERE, NOT COMPUTED BY THIS SYSTEM.                 
006200*        --------------------------------------------------               
006300     05  :TAG:-AVG-SIZE-HIST OCCURS 12 TIMES                              
006400                              INDEXED BY :TAG:-AVG-IDX.                   
006500         10  :TAG:-AVG-SIZE-MO          PIC S9(17)V99 COMP-3.             
006600     05  :TAG:-AVG-SIZE-REDEF REDEFINES :TAG:-AVG-SIZE-HIST.              
006700         10  :TAG:-AVG-SIZE-MO-R OCCURS 12 TIMES                          
006800                              PIC S9(17)V99 COMP-3.                       
006900     05  :TAG:-EXTERNAL-REF-NO          PIC X(10).                        
007000*        BRIDGE/CLEARING HOUSE REFERENCE - NOT SET BY THIS                
007100*        SYSTEM, CARRIED FOR THE NIGHTLY CLEARING EXTRACT.                
007200     05  :TAG:-DATA-AREA-1              PIC X(10).                        
007300     05  :TAG:-DATA-AREA-2              PIC X(20).                        
007400     05  FILLER                         PIC X(30).                        
007500*        RESERVED FOR FUTURE EXPANSION - DO NOT REMOVE, DO                
007600*        NOT SHRINK RECORD LENGTH WITHOUT RE-RUNNING RECON.               
