000100****************************************************************          
000200* LICENSED MATERIALS - PROPERTY OF BROKERAGE SYSTEMS INC                  
000300* ALL RIGHTS RESERVED                                                     
000400****************************************************************          
000500* PROGRAM:  ORDLST                                                        
000600*                                                                         
000700* AUTHOR :  W. HALVERSEN                                                  
000800*                                                                         
000900* PRODUCES A LISTING OF ONE CUSTOMER'S ORDERS FROM THE ORDER              
001000* MASTER, IN WHATEVER STATUS THEY CURRENTLY STAND (PENDING,               
001100* MATCHED OR CANCELED).  READ-ONLY - DOES NOT REWRITE THE                 
001200* MASTER.  THE REQUESTED CUSTOMER-ID IS SUPPLIED ON A ONE-LINE            
001300* PARAMETER CARD; AN OPTIONAL CREATE-DATE RANGE MAY FOLLOW IT.            
001400****************************************************************          
001500*    W. HALVERSEN    01/28/91   ORIGINAL PROGRAM                          
001600*    D. OKONKWO      11/09/94   WIDENED THE ORDER TABLE TO                
001700*                                10000 ENTRIES (REQ 94-871)               
001800*    D. OKONKWO      02/18/99   Y2K REVIEW - DATE-RANGE PARM              
001900*                                NOW COMPARED AS AN 8-BYTE CCYY-          
002000*                                MMDD STRING, NO CHANGE REQUIRED          
002100*                                TO THE COMPARE LOGIC ITSELF              
002200*    T. ARCE         09/02/05   ADDED THE OPTIONAL CREATE-DATE            
002300*                                RANGE PARAMETER (REQ 05-330)             
002400****************************************************************          
002500 IDENTIFICATION DIVISION.                                                 
002600 PROGRAM-ID. ORDLST.                                                      
002700 AUTHOR. W. HALVERSEN.                                                    
002800 INSTALLATION. BROKERAGE OPERATIONS - BATCH SYSTEMS UNIT.                 
002900 DATE-WRITTEN. 01/28/91.                                                  
003000 DATE-COMPILED. 01/28/91.                                                 
003100 SECURITY. INTERNAL USE ONLY.                                             
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-390.                                                
003500 OBJECT-COMPUTER. IBM-390.                                                
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000*                                                                         
004100     SELECT ORDER-FILE ASSIGN TO ORDFILE                                  
004200         ACCESS IS SEQUENTIAL                                             
004300         FILE STATUS  IS  WS-ORDFILE-STATUS.                              
004400*                                                                         
004500     SELECT PARM-FILE ASSIGN TO ORDLPARM                                  
004600         ORGANIZATION IS LINE SEQUENTIAL                                  
004700         FILE STATUS  IS  WS-PARMFILE-STATUS.                             
004800*                                                                         
004900     SELECT REPORT-FILE ASSIGN TO ORDLRPT                                 
005000         ORGANIZATION IS LINE SEQUENTIAL                                  
005100         FILE STATUS  IS  WS-REPORT-STATUS.                               
005200*                                                                         
005300****************************************************************          
005400 DATA DIVISION.                                                           
005500 FILE SECTION.                                                            
005600*                                                                         
005700 FD  ORDER-FILE                                                           
005800     RECORDING MODE IS F.                                                 
005900 COPY ORDERREC REPLACING ==:TAG:== BY ==ORD==.                            
006000*                                                                         
006100 FD  PARM-FILE                                                            
006200     RECORDING MODE IS V.                                                 
006300 01  PARM-RECORD.                                                         
006400     05  PARM-CUSTOMER-ID           PIC 9(09).                            
006500     05  PARM-DATE-FROM             PIC X(08).                            
006600     05  PARM-DATE-TO               PIC X(08).                            
006700     05  FILLER                     PIC X(20).                            
006800*                                                                         
006900 FD  REPORT-FILE                                                          
007000     RECORDING MODE IS V.                                                 
007100 01  REPORT-RECORD                  PIC X(132).                           
007200*                                                                         
007300****************************************************************          
007400 WORKING-STORAGE SECTION.                                                 
007500****************************************************************          
007600*                                                                         
007700*    FILE STATUS BYTES, THE END-OF-FILE AND RANGE-GIVEN                   
007800*    SWITCHES, AND THE SCAN COUNTERS - KEPT AS 77-LEVEL                   
007900*    SCRATCH ITEMS, NOT BURIED IN A GROUP.                                
008000 77  WS-ORDFILE-STATUS          PIC X(02) VALUE SPACES.                   
008100 77  WS-PARMFILE-STATUS         PIC X(02) VALUE SPACES.                   
008200 77  WS-REPORT-STATUS           PIC X(02) VALUE SPACES.                   
008300 77  WS-ORDER-EOF               PIC X(01) VALUE 'N'.                      
008400 77  WS-RANGE-SW                PIC X(01) VALUE 'N'.                      
008500     88  WS-RANGE-GIVEN             VALUE 'Y'.                            
008600 77  WS-LINE-COUNT              PIC S9(05) COMP  VALUE 0.                 
008700 77  WS-SCAN-COUNT              PIC S9(09) COMP-3 VALUE +0.               
008800*                                                                         
008900 01  SYSTEM-DATE-AND-TIME.                                                
009000     05  CURRENT-DATE.                                                    
009100         10  CURRENT-YEAR            PIC 9(2).                            
009200         10  CURRENT-MONTH           PIC 9(2).                            
009300         10  CURRENT-DAY             PIC 9(2).                            
009400     05  CURRENT-TIME.                                                    
009500         10  CURRENT-HOUR            PIC 9(2).                            
009600         10  CURRENT-MINUTE          PIC 9(2).                            
009700         10  CURRENT-SECOND          PIC 9(2).                            
009800         10  CURRENT-HNDSEC          PIC 9(2).                            
009900*                                                                         
010000 01  WORK-VARIABLES.                                                      
010100     05  WS-MATCH-COUNT         PIC S9(09) COMP-3 VALUE +0.               
010200     05  WS-CREATE-CCYYMMDD     PIC X(08).                                
010300     05  FILLER                 PIC X(05) VALUE SPACES.                   
010400 01  WS-SCAN-COUNTERS REDEFINES WORK-VARIABLES.                           
010500     05  WS-SCAN-COUNTERS-X     PIC X(17).                                
010600 01  WS-DIAG-AREA.                                                        
010700     05  WS-DIAG-CUST-ID        PIC 9(09).                                
010800     05  WS-DIAG-RANGE-SW       PIC X(01).                                
010900     05  FILLER                 PIC X(20) VALUE SPACES.                   
011000 01  WS-DIAG-AREA-N REDEFINES WS-DIAG-AREA.                               
011100     05  WS-DIAG-RAW            PIC X(30).                                
011200*                                                                         
011300****************************************************************          
011400*    IN-MEMORY ORDER MASTER - SEE SISTER PROGRAMS ORDNEW AND              
011500*    ORDADM FOR HOW THIS TABLE IS BUILT AND REWRITTEN THERE.              
011600*    THIS PROGRAM IS READ-ONLY, SO THE TABLE IS BUILT HERE JUST           
011700*    LONG ENOUGH TO DRIVE THE PRINT LOOP.                                 
011800****************************************************************          
011900 01  WS-ORDER-TABLE.                                                      
012000     05  WS-ORD-COUNT           PIC S9(05) COMP VALUE 0.                  
012100     05  WS-ORD-ENTRY OCCURS 10000 TIMES                                  
012200                      INDEXED BY WS-ORD-IDX.                              
012300         10  WS-ORD-ORDER-ID        PIC 9(09).                            
012400         10  WS-ORD-CUSTOMER-ID     PIC 9(09).                            
012500         10  WS-ORD-ASSET-NAME      PIC X(10).                            
012600         10  WS-ORD-ORDER-SIDE      PIC X(04).                            
012700         10  WS-ORD-SIZE            PIC S9(17)V99 COMP-3.                 
012800         10  WS-ORD-PRICE           PIC S9(17)V99 COMP-3.                 
012900         10  WS-ORD-STATUS-CD       PIC X(08).                            
013000         10  WS-ORD-CREATE-STAMP    PIC X(14).                            
013100         10  WS-ORD-CREATE-CCYYMMDD REDEFINES                             
013200                                WS-ORD-CREATE-STAMP.                      
013300             15  WS-ORD-CCYYMMDD-PART   PIC X(08).                        
013400             15  FILLER                 PIC X(06).                        
013500*                                                                         
013600****************************************************************          
013700*        report lines                                                     
013800****************************************************************          
013900 01  RPT-HEADER1.                                                         
014000     05  FILLER                     PIC X(40)                             
014100             VALUE 'ORDER LISTING FOR CUSTOMER          DATE:'.           
014200     05  RPT-CUST-ID                PIC 9(09).                            
014300     05  FILLER                     PIC X(10) VALUE SPACES.               
014400     05  RPT-MM                     PIC 99.                               
014500     05  FILLER                     PIC X     VALUE '/'.                  
014600     05  RPT-DD                     PIC 99.                               
014700     05  FILLER                     PIC X     VALUE '/'.                  
014800     05  RPT-YY                     PIC 99.                               
014900     05  FILLER                     PIC X(59) VALUE SPACES.               
015000 01  RPT-HEADER2.                                                         
015100     05  FILLER PIC X(10)  VALUE 'ORDER-ID  '.                            
015200     05  FILLER PIC X(11)  VALUE 'ASSET-NAME '.                           
015300     05  FILLER PIC X(5)   VALUE 'SIDE '.                                 
015400     05  FILLER PIC X(18)  VALUE 'SIZE              '.                    
015500     05  FILLER PIC X(18)  VALUE 'PRICE             '.                    
015600     05  FILLER PIC X(9)   VALUE 'STATUS   '.                             
015700     05  FILLER PIC X(14)  VALUE 'CREATE-DATE   '.                        
015800     05  FILLER PIC X(47)  VALUE SPACES.                                  
015900 01  RPT-DETAIL-LINE.                                                     
016000     05  RPT-ORDER-ID           PIC 9(09).                                
016100     05  FILLER                 PIC X(01) VALUE SPACES.                   
016200     05  RPT-ASSET-NAME         PIC X(10).                                
016300     05  FILLER                 PIC X(01) VALUE SPACES.                   
016400     05  RPT-ORDER-SIDE         PIC X(04).                                
016500     05  FILLER                 PIC X(01) VALUE SPACES.                   
016600     05  RPT-SIZE               PIC ZZZZZZZZZZZZZZZ9.99-.                 
016700     05  FILLER                 PIC X(01) VALUE SPACES.                   
016800     05  RPT-PRICE              PIC ZZZZZZZZZZZZZZZ9.99-.                 
016900     05  FILLER                 PIC X(01) VALUE SPACES.                   
017000     05  RPT-STATUS-CD          PIC X(08).                                
017100     05  FILLER                 PIC X(01) VALUE SPACES.                   
017200     05  RPT-CREATE-DATE-TIME   PIC X(14).                                
017300     05  FILLER                 PIC X(31) VALUE SPACES.                   
017400 01  RPT-TRAILER.                                                         
017500     05  FILLER               PIC X(20)                                   
017600                    VALUE 'ORDERS LISTED:      '.                         
017700     05  RPT-TOTAL-COUNT        PIC ZZZ,ZZZ,ZZ9.                          
017800     05  FILLER                 PIC X(97) VALUE SPACES.                   
017900*                                                                         
018000****************************************************************          
018100 PROCEDURE DIVISION.                                                      
018200****************************************************************          
018300*                                                                         
018400 000-MAIN.                                                                
018500     ACCEPT CURRENT-DATE FROM DATE.                                       
018600     ACCEPT CURRENT-TIME FROM TIME.                                       
018700     DISPLAY 'ORDLST STARTED DATE = ' CURRENT-MONTH '/'                   
018800            CURRENT-DAY '/' CURRENT-YEAR '  (mm/dd/yy)'.                  
018900*                                                                         
019000     PERFORM 700-OPEN-FILES.                                              
019100     PERFORM 600-READ-PARM-CARD THRU 600-EXIT.                            
019200     PERFORM 500-LOAD-ORDER-TABLE THRU 500-EXIT.                          
019300     PERFORM 800-INIT-REPORT.                                             
019400*                                                                         
019500     PERFORM 100-SCAN-AND-PRINT THRU 100-EXIT                             
019600             VARYING WS-ORD-IDX FROM 1 BY 1                               
019700             UNTIL WS-ORD-IDX > WS-ORD-COUNT.                             
019800*                                                                         
019900     PERFORM 850-REPORT-TOTAL.                                            
020000     PERFORM 790-CLOSE-FILES.                                             
020100*                                                                         
020200     GOBACK.                                                              
020300*                                                                         
020400 100-SCAN-AND-PRINT.                                                      
020500     ADD +1  TO WS-SCAN-COUNT.                                            
020600     IF WS-ORD-CUSTOMER-ID(WS-ORD-IDX) NOT = PARM-CUSTOMER-ID             
020700         GO TO 100-EXIT                                                   
020800     END-IF.                                                              
020900     IF WS-RANGE-GIVEN                                                    
021000         MOVE WS-ORD-CCYYMMDD-PART(WS-ORD-IDX)                            
021100                                 TO WS-CREATE-CCYYMMDD                    
021200         IF WS-CREATE-CCYYMMDD < PARM-DATE-FROM                           
021300          OR WS-CREATE-CCYYMMDD > PARM-DATE-TO                            
021400             GO TO 100-EXIT                                               
021500         END-IF                                                           
021600     END-IF.                                                              
021700     ADD +1  TO WS-MATCH-COUNT.                                           
021800     MOVE WS-ORD-ORDER-ID(WS-ORD-IDX)    TO RPT-ORDER-ID.                 
021900     MOVE WS-ORD-ASSET-NAME(WS-ORD-IDX)  TO RPT-ASSET-NAME.               
022000     MOVE WS-ORD-ORDER-SIDE(WS-ORD-IDX)  TO RPT-ORDER-SIDE.               
022100     MOVE WS-ORD-SIZE(WS-ORD-IDX)        TO RPT-SIZE.                     
022200     MOVE WS-ORD-PRICE(WS-ORD-IDX)       TO RPT-PRICE.                    
022300     MOVE WS-ORD-STATUS-CD(WS-ORD-IDX)   TO RPT-STATUS-CD.                
022400     MOVE WS-ORD-CREATE-STAMP(WS-ORD-IDX)                                 
022500                                 TO RPT-CREATE-DATE-TIME.                 
022600     WRITE REPORT-RECORD FROM RPT-DETAIL-LINE.                            
022700 100-EXIT.                                                                
022800     EXIT.                                                                
022900*                                                                         
023000 600-READ-PARM-CARD.                                                      
023100     READ PARM-FILE                                                       
023200       AT END                                                             
023300         DISPLAY 'ORDLST - NO PARAMETER CARD SUPPLIED'                    
023400         MOVE 16  TO RETURN-CODE                                          
023500     END-READ.                                                            
023600     MOVE PARM-CUSTOMER-ID  TO WS-DIAG-CUST-ID.                           
023700     IF PARM-DATE-FROM NOT = SPACES                                       
023800       AND PARM-DATE-TO NOT = SPACES                                      
023900         SET WS-RANGE-GIVEN  TO TRUE                                      
024000     ELSE                                                                 
024100         SET WS-RANGE-GIVEN  TO FALSE                                     
024200     END-IF.                                                              
024300     MOVE WS-RANGE-SW  TO WS-DIAG-RANGE-SW.                               
024400 600-EXIT.                                                                
024500     EXIT.                                                                
024600*                                                                         
024700****************************************************************          
024800*    FILE HANDLING                                                        
024900****************************************************************          
025000 700-OPEN-FILES.                                                          
025100     OPEN INPUT   ORDER-FILE                                              
025200                  PARM-FILE                                               
025300          OUTPUT  REPORT-FILE.                                            
025400     IF WS-ORDFILE-STATUS NOT = '00'                                      
025500       DISPLAY 'ERROR OPENING ORDER FILE. RC:' WS-ORDFILE-STATUS          
025600       MOVE 16 TO RETURN-CODE                                             
025700     END-IF.                                                              
025800*                                                                         
025900 500-LOAD-ORDER-TABLE.                                                    
026000     PERFORM 505-READ-ORDER-REC THRU 505-EXIT                             
026100             UNTIL WS-ORDER-EOF = 'Y'.                                    
026200 500-EXIT.                                                                
026300     EXIT.                                                                
026400*                                                                         
026500 505-READ-ORDER-REC.                                                      
026600     READ ORDER-FILE                                                      
026700       AT END MOVE 'Y' TO WS-ORDER-EOF.                                   
026800     IF WS-ORDER-EOF NOT = 'Y'                                            
026900         ADD +1  TO WS-ORD-COUNT                                          
027000         SET WS-ORD-IDX  TO WS-ORD-COUNT                                  
027100         MOVE ORD-ORDER-ID       TO WS-ORD-ORDER-ID(WS-ORD-IDX)           
027200         MOVE ORD-CUSTOMER-ID    TO WS-ORD-CUSTOMER-ID(WS-ORD-IDX)        
027300         MOVE ORD-ASSET-NAME     TO WS-ORD-ASSET-NAME(WS-ORD-IDX)         
027400         MOVE ORD-ORDER-SIDE     TO WS-ORD-ORDER-SIDE(WS-ORD-IDX)         
027500         MOVE ORD-SIZE           TO WS-ORD-SIZE(WS-ORD-IDX)               
027600         MOVE ORD-PRICE          TO WS-ORD-PRICE(WS-ORD-IDX)              
027700         MOVE ORD-STATUS-CD      TO WS-ORD-STATUS-CD(WS-ORD-IDX)          
027800         MOVE ORD-CREATE-DATE-TIME                                        
027900                           TO WS-ORD-CREATE-STAMP(WS-ORD-IDX)             
028000     END-IF.                                                              
028100 505-EXIT.                                                                
028200     EXIT.                                                                
028300*                                                                         
028400 790-CLOSE-FILES.                                                         
028500     CLOSE ORDER-FILE  PARM-FILE  REPORT-FILE.                            
028600*                                                                         
028700 800-INIT-REPORT.                                                         
028800     MOVE PARM-CUSTOMER-ID TO RPT-CUST-ID.                                
028900     MOVE CURRENT-YEAR   TO RPT-YY.                                       
029000     MOVE CURRENT-MONTH  TO RPT-MM.                                       
029100     MOVE CURRENT-DAY    TO RPT-DD.                                       
029200     WRITE REPORT-RECORD FROM RPT-HEADER1.                                
029300     WRITE REPORT-RECORD FROM RPT-HEADER2.                                
029400*                                                                         
029500 850-REPORT-TOTAL.                                                        
029600     MOVE WS-MATCH-COUNT  TO RPT-TOTAL-COUNT.                             
029700     WRITE REPORT-RECORD FROM RPT-TRAILER.                                
