000100****************************************************************          
000200* COPYBOOK:  ORDINTK                                                      
000300*                                                                         
000400* ORDER-INTAKE TRANSACTION RECORD - ONE PER INCOMING BUY/SELL             
000500* REQUEST, READ BY ORDNEW.  LINE SEQUENTIAL, ONE RECORD PER               
000600* LINE, FIELDS FIXED-COLUMN (NOT DELIMITED).                              
000700*                                                                         
000800*    W. HALVERSEN    01/22/91   ORIGINAL COPYBOOK                         
000900*    T. ARCE         07/11/03   WIDENED OTK-ORDER-SIDE TO X(04)           
001000*                                TO CARRY TRAILING BLANK ON BUY           
001100****************************************************************          
001200 01  OTK-INTAKE-REC.                                                      
001300     05  OTK-CUSTOMER-ID                PIC 9(09).                        
001400     05  OTK-ASSET-NAME                 PIC X(10).                        
001500     05  OTK-ORDER-SIDE                 PIC X(04).                        
001600     05  OTK-SIZE                       PIC S9(17)V99.                    
001700     05  OTK-PRICE                      PIC S9(17)V99.                    
001800     05  FILLER                         PIC X(10).                        
